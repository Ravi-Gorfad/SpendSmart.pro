000010****************************************************************
000020*                                                              *
000030*                Dashboard Summary    Engine                   *
000040*         Totals, balance, avg daily expense, category         *
000050*            breakdown and monthly trend over a window          *
000060*                                                              *
000070****************************************************************
000080*
000090 IDENTIFICATION          DIVISION.
000100*=================================
000110*
000120*****
000130     PROGRAM-ID.          SSDASH.
000140*****
000150     AUTHOR.              V B COEN FBCS, FIDM, FIDPM.
000160*****
000170     INSTALLATION.        APPLEWOOD COMPUTERS.
000180*****
000190     DATE-WRITTEN.        03/05/1989.
000200*****
000210     DATE-COMPILED.       TODAY.
000220*****
000230     SECURITY.            COPYRIGHT (C) 1989-2026 & LATER,
000240                           VINCENT BRYAN COEN.
000250                           DISTRIBUTED UNDER THE GNU GENERAL
000260                           PUBLIC LICENSE.  SEE THE FILE
000270                           COPYING FOR DETAILS.
000280*****
000290*    REMARKS.             BUILDS THE SPENDSMART DASHBOARD
000300*                         SUMMARY FOR ONE USER OVER A DATE
000310*                         WINDOW - TOTALS, CATEGORY BREAKDOWN
000320*                         AND MONTHLY TREND, PRINTED VIA RW
000330*                         (REPORT WRITER).
000340*
000350*    VERSION.             SEE PROG-NAME IN WS.
000360*
000370*    CALLED MODULES.      NONE.
000380*
000390* CHANGES:
000400* 03/05/1989 VBC -     ORIGINAL - MONTHLY PAYMENT REGISTER,
000410*                      SEQUENTIAL READ/ACCUMULATE/GENERATE
000420*                      LOOP AGAINST THE MASTER AND CHECK FILES.
000430* 30/11/1996 VBC -     ADDED THE PERCENTAGE-OF-TOTAL COLUMN TO
000440*                      THE BREAKDOWN, FINANCE WANTED IT FOR THE
000450*                      QUARTERLY REVIEW PACK.
000460* 09/09/1999 VBC -     Y2K REVIEW - ALL WORKING DATES ALREADY
000470*                      CCYYMMDD, NO CHANGE REQUIRED.
000480* 16/04/2024 VBC -     COPYRIGHT NOTICE UPDATE SUPERSEDING ALL
000490*                      PREVIOUS NOTICES.
000500* 05/01/2026 VBC -     REBUILT AS SSDASH FOR THE SPENDSMART
000510*                      REWRITE - TOTALS/BALANCE/AVG-DAILY-EXP,
000520*                      CATEGORY BREAKDOWN AND MONTHLY TREND ALL
000530*                      NOW DERIVED FROM THE LEDGER, ONE PASS PER
000540*                      USER OVER THE REQUESTED DATE WINDOW.
000550* 13/01/2026 JRT -     DAY-COUNT NOW GOES THROUGH ZZ080-DAYS-
000560*                      SINCE-EPOCH SO LEAP YEARS AND MONTH-END
000570*                      BOUNDARIES COME OUT RIGHT - THE OLD
000580*                      SUBTRACT-THE-YYYYMMDDS TRICK WAS WRONG
000590*                      ACROSS A YEAR BOUNDARY.
000600* 19/01/2026 JRT -     BREAKDOWN SORT CONFIRMED DESCENDING BY
000610*                      AMOUNT, TREND SORT ASCENDING BY MONTH -
000620*                      DO NOT SWAP THESE BACK.
000621* 20/01/2026 JRT -     TREND MONTH COLUMN WAS PRINTING THE RAW
000622*                      CCYYMM DIGITS WITH NO DASH - ADDED THE
000623*                      WS-YYYYMM-EDIT BREAKOUT (SAME TECHNIQUE AS
000624*                      WS-UK/WS-USA/WS-INTL ABOVE) SO IT NOW
000625*                      PRINTS CCYY-MM.
000626* 22/01/2026 JRT -     BB011-POST-BREAKDOWN WAS SKIPPING A
000627*                      CATEGORY ENTIRELY WHEN EVERY POSTING TO IT
000628*                      IN THE WINDOW WAS INCOME - IT NOW LOCATES
000629*                      OR BUILDS THE ENTRY REGARDLESS OF TRN-TYPE
000630*                      AND ONLY GATES THE AMOUNT ADD ON EXPENSE.
000631*
000640****************************************************************
000650*
000660* COPYRIGHT NOTICE.
000670* *****************
000680*
000690* THIS PROGRAM IS PART OF THE SPENDSMART LEDGER BATCH CORE AND
000700* IS COPYRIGHT (C) VINCENT B COEN, 1989-2026 AND LATER.
000710*
000720* THIS PROGRAM IS FREE SOFTWARE; YOU CAN REDISTRIBUTE IT AND/OR
000730* MODIFY IT UNDER THE TERMS OF THE GNU GENERAL PUBLIC LICENSE AS
000740* PUBLISHED BY THE FREE SOFTWARE FOUNDATION; VERSION 3 AND LATER.
000750*
000760****************************************************************
000770*
000780 ENVIRONMENT             DIVISION.
000790*=================================
000800*
000810 CONFIGURATION           SECTION.
000820 SPECIAL-NAMES.
000830     C01 IS TOP-OF-FORM.
000840*
000850 INPUT-OUTPUT            SECTION.
000860 FILE-CONTROL.
000870     COPY "sltrnldg.cob".
000880     COPY "slcatmas.cob".
000890     COPY "slsumrpt.cob".
000900*
000910 DATA                    DIVISION.
000920*=================================
000930*
000940 FILE                    SECTION.
000950     COPY "cdtrnldg.cob".
000960     COPY "cdcatmas.cob".
000970*
000980 FD  SS-SUMMARY-PRINT-FILE
000990     REPORT IS DASHBOARD-SUMMARY-REPORT.
001000*
001010 WORKING-STORAGE         SECTION.
001020*------------------------
001030 77  PROG-NAME            PIC X(20) VALUE "SSDASH (1.0.01)".
001040*
001050     COPY     "wsssfil.cob".
001060*
001070 01  WS-CAT-TABLE.
001080     03  WS-CAT-COUNT      PIC 9(5)      COMP.
001090     03  WS-CAT-ENTRY      OCCURS 500 TIMES
001100                           INDEXED BY WS-CAT-IDX.
001110         05  WST-CAT-ID       PIC 9(9)   COMP.
001120         05  WST-CAT-NAME     PIC X(50).
001130         05  WST-CAT-TYPE     PIC X(7).
001140         05  FILLER           PIC X(4).
001150*
001160     COPY "wssssum.cob".
001170*
001180 01  WS-SWITCHES.
001190     03  WS-EOF-SW         PIC X         VALUE "N".
001200         88  WS-EOF                      VALUE "Y".
001210     03  WS-SELECT-SW      PIC X         VALUE "N".
001220         88  WS-SELECTED                 VALUE "Y".
001230     03  WS-SWAPPED-SW     PIC X         VALUE "N".
001240         88  WS-SWAPPED                  VALUE "Y".
001250     03  FILLER            PIC X(8).
001260*
001270 01  WS-COUNTERS.
001280     03  WS-SORT-TOP       PIC 99        COMP.
001290     03  FILLER            PIC X(4).
001300*
001310 01  WS-DAYS-WORK.
001320*
001330*  Date work area.  ZZ080 turns a CCYYMMDD into a day number
001340*  since a fixed epoch so DAYS = END - START + 1 comes out
001350*  right over a month, year or leap-year boundary.  ZZ085
001360*  steps WSD-WORK-DATE back one calendar day at a time, used
001370*  to find the default window start without an inverse of
001380*  the epoch conversion.
001390*
001400     03  WSD-WORK-DATE     PIC 9(8)      COMP.
001410     03  WSD-YEAR          PIC 9(4)      COMP.
001420     03  WSD-MONTH         PIC 99        COMP.
001430     03  WSD-DAYS          PIC 99        COMP.
001440     03  WSD-MD-REMAIN     PIC 9(4)      COMP.
001450     03  WSD-SUB           PIC 99        COMP.
001460     03  WSD-EPOCH-DAYS    PIC 9(9)      COMP.
001470     03  WSD-LEAP-SW       PIC X         VALUE "N".
001480         88  WSD-LEAP                    VALUE "Y".
001490     03  WSD-LEAP-QUOT     PIC 9(4)      COMP.
001500     03  WSD-LEAP-REM-4    PIC 99        COMP.
001510     03  WSD-LEAP-REM-100  PIC 99        COMP.
001520     03  WSD-LEAP-REM-400  PIC 999       COMP.
001530     03  WSD-START-DAYS    PIC 9(9)      COMP.
001540     03  WSD-END-DAYS      PIC 9(9)      COMP.
001550     03  WS-WINDOW-DAYS    PIC 9(5)      COMP.
001560     03  WS-TODAY-DATE     PIC 9(8)      COMP.
001570     03  WS-YYYYMM-WORK    PIC 9(6)      COMP.
001580     03  FILLER            PIC X(4).
001590*
001600 01  WS-SORT-HOLD-AREAS.
001610     03  WST-CBD-HOLD.
001620         05  WSH-CBD-CATEGORY-ID   PIC 9(9)      COMP.
001630         05  WSH-CBD-CATEGORY-NAME PIC X(50).
001640         05  WSH-CBD-TYPE          PIC X(7).
001650         05  WSH-CBD-AMOUNT        PIC S9(11)V99 COMP-3.
001660         05  WSH-CBD-PERCENT       PIC 9(3)V99   COMP-3.
001670     03  WST-MTR-HOLD.
001680         05  WSH-MTR-MONTH         PIC 9(6)      COMP.
001690         05  WSH-MTR-INCOME        PIC S9(11)V99 COMP-3.
001700         05  WSH-MTR-EXPENSE       PIC S9(11)V99 COMP-3.
001710     03  FILLER                PIC X(4).
001720*
001730 01  WS-MONTH-DAYS-TABLE   VALUE
001740          "312831303130313130313031".
001750     03  WSD-MONTH-LEN     OCCURS 12 TIMES PIC 99.
001760*
001770 01  WS-DATE-FORMATS.
001780     03  WS-SWAP2          PIC XX.
001790     03  WS-DATE           PIC X(10).
001800     03  WS-UK REDEFINES WS-DATE.
001810         05  WS-DAYS          PIC XX.
001820         05  FILLER           PIC X.
001830         05  WS-MONTH         PIC XX.
001840         05  FILLER           PIC X.
001850         05  WS-YEAR          PIC X(4).
001860     03  WS-USA REDEFINES WS-DATE.
001870         05  WS-USA-MONTH     PIC XX.
001880         05  FILLER           PIC X.
001890         05  WS-USA-DAYS      PIC XX.
001900         05  FILLER           PIC X(5).
001910     03  WS-INTL REDEFINES WS-DATE.
001920         05  WS-INTL-YEAR     PIC X(4).
001930         05  FILLER           PIC X.
001940         05  WS-INTL-MONTH    PIC XX.
001950         05  FILLER           PIC X.
001960         05  WS-INTL-DAYS     PIC XX.
001970     03  FILLER            PIC X(4).
001980*
001990 01  ERROR-CODE              PIC 999.
002000*
002010 01  WS-PRINT-CAT-NAME        PIC X(50).
002020 01  WS-PRINT-CAT-TYPE        PIC X(7).
002030*
002040*  Printed area for report-writer SOURCE clauses that need
002050*  edited fields not on the summary record itself.
002060*
002070 01  WS-PRINT-AMOUNT          PIC S9(11)V99 COMP-3.
002080 01  WS-PRINT-PERCENT         PIC 9(3)V99   COMP-3.
002090 01  WS-PRINT-YYYYMM          PIC X(7).
002091*
002092*  CCYYMM ON MTR-MONTH HAS NO DASH - BROKEN OUT THE SAME WAY
002093*  WS-UK/WS-USA/WS-INTL ARE ABOVE, SO THE TREND LINE PRINTS
002094*  CCYY-MM INSTEAD OF THE RAW SIX DIGITS.
002095*
002096 01  WS-YYYYMM-EDIT REDEFINES WS-PRINT-YYYYMM.
002097     05  WS-EDIT-CCYY          PIC 9(4).
002098     05  WS-EDIT-DASH          PIC X.
002099     05  WS-EDIT-MM            PIC 9(2).
002100 01  WS-PRINT-MTR-INCOME      PIC S9(11)V99 COMP-3.
002110 01  WS-PRINT-MTR-EXPENSE     PIC S9(11)V99 COMP-3.
002111 01  WS-YYYYMM-WORK           PIC 9(6).
002112 01  WS-YYYYMM-WORK-R REDEFINES WS-YYYYMM-WORK.
002113     05  WS-YYYYMM-WORK-CCYY   PIC 9(4).
002114     05  WS-YYYYMM-WORK-MM     PIC 9(2).
002120*
002130 LINKAGE                 SECTION.
002140*========================
002150*
002160 01  SS-DASH-REQUEST.
002170     03  DSH-USER-ID       PIC 9(9)      COMP.
002180     03  DSH-START-DATE    PIC 9(8)      COMP.
002190*                             ZERO = DEFAULT (END - 29).
002200     03  DSH-END-DATE      PIC 9(8)      COMP.
002210*                             ZERO = DEFAULT (TODAY).
002220*
002230 REPORT SECTION.
002240*****************
002250*
002260 RD  DASHBOARD-SUMMARY-REPORT
002270     CONTROL      FINAL
002280     PAGE LIMIT   56
002290     HEADING      1
002300     FIRST DETAIL 5
002310     LAST  DETAIL 54.
002320*
002330 01  TYPE PAGE HEADING.
002340     03  LINE  2.
002350         05  COL  1   PIC X(22)  VALUE "SpendSmart Dashboard -".
002360         05  COL  24  PIC 9(9)   SOURCE DSH-USER-ID.
002370     03  LINE  3.
002380         05  COL  1   PIC X(7)   VALUE "Window:".
002390         05  COL  9   PIC 9(8)   SOURCE DSH-START-DATE.
002400         05  COL  18  PIC X(3)   VALUE "to ".
002410         05  COL  21  PIC 9(8)   SOURCE DSH-END-DATE.
002420*
002430 01  TYPE CONTROL HEADING FINAL.
002440     03  LINE + 2.
002450         05  COL  1   PIC X(14)  VALUE "Total Income".
002460         05  COL  20  PIC Z(9)9.99-   SOURCE SUM-TOTAL-INCOME.
002470     03  LINE + 1.
002480         05  COL  1   PIC X(14)  VALUE "Total Expense".
002490         05  COL  20  PIC Z(9)9.99-   SOURCE SUM-TOTAL-EXPENSE.
002500     03  LINE + 1.
002510         05  COL  1   PIC X(14)  VALUE "Balance".
002520         05  COL  20  PIC Z(9)9.99-   SOURCE SUM-BALANCE.
002530     03  LINE + 1.
002540         05  COL  1   PIC X(20)  VALUE "Avg Daily Expense".
002550         05  COL  20  PIC Z(9)9.99-   SOURCE SUM-AVG-DAILY-EXP.
002560     03  LINE + 1.
002570         05  COL  1   PIC X(20)  VALUE "Transaction Count".
002580         05  COL  20  PIC Z(6)9      SOURCE SUM-TRN-COUNT.
002590     03  LINE + 2.
002600         05  COL  1   PIC X(50)  VALUE "CATEGORY".
002610         05  COL  51  PIC X(7)   VALUE "TYPE".
002620         05  COL  60  PIC X(14)  VALUE "AMOUNT".
002630         05  COL  75  PIC X(6)   VALUE "PCT".
002640*
002650 01  BREAKDOWN-DETAIL TYPE IS DETAIL.
002660     03  LINE + 1.
002670         05  COL  1   PIC X(50)      SOURCE WS-PRINT-CAT-NAME.
002680         05  COL  51  PIC X(7)       SOURCE WS-PRINT-CAT-TYPE.
002690         05  COL  60  PIC Z(9)9.99-  SOURCE WS-PRINT-AMOUNT.
002700         05  COL  75  PIC ZZ9.99     SOURCE WS-PRINT-PERCENT.
002710*
002720 01  TREND-HEADING TYPE IS DETAIL.
002730     03  LINE + 2.
002740         05  COL  1   PIC X(7)   VALUE "MONTH".
002750         05  COL  10  PIC X(14)  VALUE "INCOME".
002760         05  COL  25  PIC X(14)  VALUE "EXPENSE".
002770*
002780 01  TREND-DETAIL TYPE IS DETAIL.
002790     03  LINE + 1.
002800         05  COL  1   PIC X(7)       SOURCE WS-PRINT-YYYYMM.
002810         05  COL  10  PIC Z(9)9.99-  SOURCE WS-PRINT-MTR-INCOME.
002820         05  COL  25  PIC Z(9)9.99-  SOURCE WS-PRINT-MTR-EXPENSE.
002830*
002840 PROCEDURE DIVISION USING SS-DASH-REQUEST.
002850*=============================================
002860*
002870 AA000-MAIN                  SECTION.
002880*****************************
002890     PERFORM  AA010-OPEN-FILES.
002900     PERFORM  AA015-DEFAULT-WINDOW.
002910     PERFORM  AA020-LOAD-CATEGORY-TABLE.
002920     PERFORM  AA050-ACCUMULATE-TRANS.
002930     PERFORM  BB010-BUILD-BREAKDOWN.
002940     PERFORM  BB020-SORT-BREAKDOWN.
002950     PERFORM  BB030-BUILD-TREND.
002960     PERFORM  CC010-PRINT-REPORT.
002970     PERFORM  AA900-CLOSE-FILES.
002980     GOBACK.
002990*
003000 AA000-EXIT.  EXIT SECTION.
003010*
003020 AA010-OPEN-FILES            SECTION.
003030*****************************
003040     OPEN     INPUT SS-TRANSACTION-LEDGER-FILE.
003050     OPEN     INPUT SS-CATEGORY-MASTER-FILE.
003060     OPEN     OUTPUT SS-SUMMARY-PRINT-FILE.
003070*
003080 AA010-EXIT.  EXIT SECTION.
003090*
003100 AA015-DEFAULT-WINDOW        SECTION.
003110*****************************
003120*
003130*  No end date given - use today.  No start date given -
003140*  end minus 29 (30-day inclusive window).
003150*
003160     IF       DSH-END-DATE = ZERO
003170              ACCEPT WS-TODAY-DATE FROM DATE YYYYMMDD
003180              MOVE   WS-TODAY-DATE TO DSH-END-DATE
003190     END-IF.
003200     IF       DSH-START-DATE = ZERO
003210              MOVE   DSH-END-DATE TO WSD-WORK-DATE
003220              PERFORM ZZ085-STEP-BACK-ONE-DAY 29 TIMES
003230              MOVE   WSD-WORK-DATE TO DSH-START-DATE
003240     END-IF.
003250*
003260 AA015-EXIT.  EXIT SECTION.
003270*
003280 AA020-LOAD-CATEGORY-TABLE   SECTION.
003290*****************************
003300     MOVE     ZERO TO WS-CAT-COUNT.
003310     PERFORM  AA021-READ-ONE-CAT THRU AA021-EXIT
003320              UNTIL WS-EOF.
003330     MOVE     "N"  TO WS-EOF-SW.
003340*
003350 AA020-EXIT.  EXIT SECTION.
003360*
003370 AA021-READ-ONE-CAT.
003380     READ     SS-CATEGORY-MASTER-FILE NEXT RECORD
003390              AT END
003400              MOVE "Y" TO WS-EOF-SW
003410              GO TO AA021-EXIT.
003420     ADD      1 TO WS-CAT-COUNT.
003430     MOVE     CAT-ID   TO WST-CAT-ID   (WS-CAT-COUNT).
003440     MOVE     CAT-NAME TO WST-CAT-NAME (WS-CAT-COUNT).
003450     MOVE     CAT-TYPE TO WST-CAT-TYPE (WS-CAT-COUNT).
003460*
003470 AA021-EXIT.  EXIT.
003480*
003490 AA050-ACCUMULATE-TRANS      SECTION.
003500*****************************
003510*
003520*  One pass over the whole ledger - totals, balance and count
003530*  come out of this pass; category and month groupings are
003540*  built from the same pass into the breakdown/trend tables.
003550*
003560     MOVE     ZERO TO SUM-TOTAL-INCOME SUM-TOTAL-EXPENSE
003570                       SUM-TRN-COUNT.
003580     MOVE     ZERO TO CBD-COUNT MTR-COUNT.
003590     PERFORM  AA051-READ-ONE-TRN
003600              UNTIL WS-EOF.
003610     SUBTRACT SUM-TOTAL-EXPENSE FROM SUM-TOTAL-INCOME
003620              GIVING SUM-BALANCE.
003630     MOVE     DSH-START-DATE TO WSD-WORK-DATE.
003640     PERFORM  ZZ080-DAYS-SINCE-EPOCH.
003650     MOVE     WSD-EPOCH-DAYS TO WSD-START-DAYS.
003660     MOVE     DSH-END-DATE   TO WSD-WORK-DATE.
003670     PERFORM  ZZ080-DAYS-SINCE-EPOCH.
003680     MOVE     WSD-EPOCH-DAYS TO WSD-END-DAYS.
003690     COMPUTE  WS-WINDOW-DAYS = WSD-END-DAYS - WSD-START-DAYS + 1.
003700     IF       WS-WINDOW-DAYS < 1
003710              MOVE 1 TO WS-WINDOW-DAYS.
003720     MOVE     WS-WINDOW-DAYS TO SUM-WINDOW-DAYS.
003730     COMPUTE  SUM-AVG-DAILY-EXP ROUNDED =
003740              SUM-TOTAL-EXPENSE / WS-WINDOW-DAYS.
003750*
003760 AA050-EXIT.  EXIT SECTION.
003770*
003780 AA051-READ-ONE-TRN.
003790     READ     SS-TRANSACTION-LEDGER-FILE NEXT RECORD
003800              AT END
003810              MOVE "Y" TO WS-EOF-SW
003820              GO TO AA051-EXIT.
003830     IF       TRN-USER-ID NOT = DSH-USER-ID
003840              GO TO AA051-EXIT.
003850     IF       TRN-DATE < DSH-START-DATE
003860     OR       TRN-DATE > DSH-END-DATE
003870              GO TO AA051-EXIT.
003880     ADD      1 TO SUM-TRN-COUNT.
003890     IF       TRN-TYPE = "INCOME "
003900              ADD TRN-AMOUNT TO SUM-TOTAL-INCOME
003910     ELSE
003920              ADD TRN-AMOUNT TO SUM-TOTAL-EXPENSE
003930     END-IF.
003940     PERFORM  BB011-POST-BREAKDOWN.
003950     PERFORM  BB031-POST-TREND.
003960*
003970 AA051-EXIT.  EXIT.
003980*
003990 BB010-BUILD-BREAKDOWN       SECTION.
004000*****************************
004010*
004020*  Percentages computed once totals are final - cannot be
004030*  done inside the one-pass accumulate since TOTAL-EXPENSE
004040*  is not known until the pass is complete.
004050*
004060     PERFORM  BB012-COMPUTE-ONE-PCT
004070              VARYING CBD-IDX FROM 1 BY 1
004080              UNTIL CBD-IDX > CBD-COUNT.
004090*
004100 BB010-EXIT.  EXIT SECTION.
004110*
004120 BB011-POST-BREAKDOWN.
004130*
004140*  Entry located/created for the category regardless of this
004150*  transaction's type - a category with income postings only
004160*  still needs a breakdown line, it just stays at 0.00; only
004165*  the amount accumulation below is gated on EXPENSE.
004170     MOVE     "N" TO WS-SELECT-SW.
004200     PERFORM  BB013-FIND-ONE-BREAKDOWN
004210              VARYING CBD-IDX FROM 1 BY 1
004220              UNTIL CBD-IDX > CBD-COUNT
004230                 OR WS-SELECTED.
004240     IF       NOT WS-SELECTED
004250              ADD  1 TO CBD-COUNT
004260              SET  CBD-IDX TO CBD-COUNT
004270              MOVE TRN-CATEGORY-ID TO CBD-CATEGORY-ID (CBD-IDX)
004280              MOVE ZERO TO CBD-AMOUNT (CBD-IDX)
004290              PERFORM BB014-FILL-CAT-NAME-TYPE
004300     END-IF.
004310     IF       TRN-TYPE = "EXPENSE"
004315              ADD TRN-AMOUNT TO CBD-AMOUNT (CBD-IDX).
004320*
004330 BB011-EXIT.  EXIT.
004340*
004350 BB013-FIND-ONE-BREAKDOWN.
004360     IF       CBD-CATEGORY-ID (CBD-IDX) = TRN-CATEGORY-ID
004370              MOVE "Y" TO WS-SELECT-SW.
004380*
004390 BB014-FILL-CAT-NAME-TYPE.
004400*
004410*  Name/type come from the category table; type falls back
004420*  to EXPENSE when the master record's type is missing.
004430*
004440     MOVE     SPACES  TO CBD-CATEGORY-NAME (CBD-IDX).
004450     MOVE     "EXPENSE" TO CBD-TYPE (CBD-IDX).
004460     MOVE     "N" TO WS-SELECT-SW.
004470     PERFORM  BB015-MATCH-ONE-CAT
004480              VARYING WS-CAT-IDX FROM 1 BY 1
004490              UNTIL WS-CAT-IDX > WS-CAT-COUNT
004500                 OR WS-SELECTED.
004510*
004520 BB015-MATCH-ONE-CAT.
004530     IF       WST-CAT-ID (WS-CAT-IDX) = TRN-CATEGORY-ID
004540              MOVE WST-CAT-NAME (WS-CAT-IDX)
004550                            TO CBD-CATEGORY-NAME (CBD-IDX)
004560              IF  WST-CAT-TYPE (WS-CAT-IDX) NOT = SPACES
004570                  MOVE WST-CAT-TYPE (WS-CAT-IDX)
004580                            TO CBD-TYPE (CBD-IDX)
004590              END-IF
004600              MOVE "Y" TO WS-SELECT-SW.
004610*
004620 BB012-COMPUTE-ONE-PCT.
004630     IF       SUM-TOTAL-EXPENSE = ZERO
004640              MOVE ZERO TO CBD-PERCENT (CBD-IDX)
004650     ELSE
004660              COMPUTE CBD-PERCENT (CBD-IDX) ROUNDED =
004670                      CBD-AMOUNT (CBD-IDX) * 100 /
004680                      SUM-TOTAL-EXPENSE
004690     END-IF.
004700*
004710 BB020-SORT-BREAKDOWN        SECTION.
004720*****************************
004730*
004740*  Descending by amount - small table, bubble pass is fine.
004750*
004760     IF       CBD-COUNT < 2
004770              GO TO BB020-EXIT.
004780     MOVE     CBD-COUNT TO WS-SORT-TOP.
004790     PERFORM  BB022-BUBBLE-ONE-PASS
004800              UNTIL WS-SORT-TOP < 2 OR NOT WS-SWAPPED.
004810*
004820 BB020-EXIT.  EXIT SECTION.
004830*
004840 BB022-BUBBLE-ONE-PASS.
004850     MOVE     "N" TO WS-SWAPPED-SW.
004860     PERFORM  BB023-COMPARE-ADJACENT
004870              VARYING CBD-IDX FROM 1 BY 1
004880              UNTIL CBD-IDX >= WS-SORT-TOP.
004890     SUBTRACT 1 FROM WS-SORT-TOP.
004900*
004910 BB023-COMPARE-ADJACENT.
004920     IF       CBD-AMOUNT (CBD-IDX) < CBD-AMOUNT (CBD-IDX + 1)
004930              MOVE CBD-ENTRY (CBD-IDX)     TO WST-CBD-HOLD
004940              MOVE CBD-ENTRY (CBD-IDX + 1) TO CBD-ENTRY (CBD-IDX)
004950              MOVE WST-CBD-HOLD            TO CBD-ENTRY (CBD-IDX + 1)
004960              MOVE "Y" TO WS-SWAPPED-SW.
004970*
004980 BB030-BUILD-TREND           SECTION.
004990*****************************
005000*
005010*  Trend table already built month-by-month during the one
005020*  pass (BB031); this step just puts it in ascending order.
005030*
005040     IF       MTR-COUNT < 2
005050              GO TO BB030-EXIT.
005060     MOVE     MTR-COUNT TO WS-SORT-TOP.
005070     PERFORM  BB032-BUBBLE-ONE-PASS
005080              UNTIL WS-SORT-TOP < 2 OR NOT WS-SWAPPED.
005090*
005100 BB030-EXIT.  EXIT SECTION.
005110*
005120 BB031-POST-TREND.
005130*
005140*  Group by calendar month of the transaction date.
005150*
005160     DIVIDE   TRN-DATE BY 100 GIVING WS-YYYYMM-WORK.
005170     MOVE     "N" TO WS-SELECT-SW.
005180     PERFORM  BB033-FIND-ONE-MONTH
005190              VARYING MTR-IDX FROM 1 BY 1
005200              UNTIL MTR-IDX > MTR-COUNT
005210                 OR WS-SELECTED.
005220     IF       NOT WS-SELECTED
005230              ADD  1 TO MTR-COUNT
005240              SET  MTR-IDX TO MTR-COUNT
005250              MOVE WS-YYYYMM-WORK TO MTR-MONTH (MTR-IDX)
005260              MOVE ZERO TO MTR-INCOME (MTR-IDX)
005270                           MTR-EXPENSE (MTR-IDX)
005280     END-IF.
005290     IF       TRN-TYPE = "INCOME "
005300              ADD TRN-AMOUNT TO MTR-INCOME (MTR-IDX)
005310     ELSE
005320              ADD TRN-AMOUNT TO MTR-EXPENSE (MTR-IDX)
005330     END-IF.
005340*
005350 BB033-FIND-ONE-MONTH.
005360     IF       MTR-MONTH (MTR-IDX) = WS-YYYYMM-WORK
005370              MOVE "Y" TO WS-SELECT-SW.
005380*
005390 BB032-BUBBLE-ONE-PASS.
005400     MOVE     "N" TO WS-SWAPPED-SW.
005410     PERFORM  BB034-COMPARE-ADJACENT
005420              VARYING MTR-IDX FROM 1 BY 1
005430              UNTIL MTR-IDX >= WS-SORT-TOP.
005440     SUBTRACT 1 FROM WS-SORT-TOP.
005450*
005460 BB034-COMPARE-ADJACENT.
005470     IF       MTR-MONTH (MTR-IDX) > MTR-MONTH (MTR-IDX + 1)
005480              MOVE MTR-ENTRY (MTR-IDX)     TO WST-MTR-HOLD
005490              MOVE MTR-ENTRY (MTR-IDX + 1) TO MTR-ENTRY (MTR-IDX)
005500              MOVE WST-MTR-HOLD            TO MTR-ENTRY (MTR-IDX + 1)
005510              MOVE "Y" TO WS-SWAPPED-SW.
005520*
005530 CC010-PRINT-REPORT          SECTION.
005540*****************************
005550     INITIATE DASHBOARD-SUMMARY-REPORT.
005560     PERFORM  CC011-PRINT-ONE-BREAKDOWN
005570              VARYING CBD-IDX FROM 1 BY 1
005580              UNTIL CBD-IDX > CBD-COUNT.
005590     IF       MTR-COUNT > ZERO
005600              GENERATE TREND-HEADING.
005610     PERFORM  CC012-PRINT-ONE-TREND
005620              VARYING MTR-IDX FROM 1 BY 1
005630              UNTIL MTR-IDX > MTR-COUNT.
005640     TERMINATE DASHBOARD-SUMMARY-REPORT.
005650*
005660 CC010-EXIT.  EXIT SECTION.
005670*
005680 CC011-PRINT-ONE-BREAKDOWN.
005690     MOVE     CBD-CATEGORY-NAME (CBD-IDX) TO WS-PRINT-CAT-NAME.
005700     MOVE     CBD-TYPE         (CBD-IDX)  TO WS-PRINT-CAT-TYPE.
005710     MOVE     CBD-AMOUNT       (CBD-IDX)  TO WS-PRINT-AMOUNT.
005720     MOVE     CBD-PERCENT      (CBD-IDX)  TO WS-PRINT-PERCENT.
005730     GENERATE BREAKDOWN-DETAIL.
005740*
005750 CC012-PRINT-ONE-TREND.
005755     MOVE     MTR-MONTH  (MTR-IDX)  TO WS-YYYYMM-WORK.
005756     MOVE     WS-YYYYMM-WORK-CCYY   TO WS-EDIT-CCYY.
005757     MOVE     "-"                   TO WS-EDIT-DASH.
005758     MOVE     WS-YYYYMM-WORK-MM     TO WS-EDIT-MM.
005770     MOVE     MTR-INCOME (MTR-IDX)  TO WS-PRINT-MTR-INCOME.
005780     MOVE     MTR-EXPENSE (MTR-IDX) TO WS-PRINT-MTR-EXPENSE.
005790     GENERATE TREND-DETAIL.
005800*
005810 ZZ080-DAYS-SINCE-EPOCH       SECTION.
005820*****************************
005830*
005840*  Turns WSD-WORK-DATE (CCYYMMDD) into a day number counted
005850*  from a fixed epoch, so subtracting two of these gives the
005860*  true number of days between them across any boundary.
005870*
005880     DIVIDE   WSD-WORK-DATE BY 10000 GIVING WSD-YEAR
005890              REMAINDER WSD-MD-REMAIN.
005900     DIVIDE   WSD-MD-REMAIN BY 100 GIVING WSD-MONTH
005910              REMAINDER WSD-DAYS.
005920     COMPUTE  WSD-EPOCH-DAYS = WSD-YEAR * 365
005930                              + (WSD-YEAR / 4)
005940                              - (WSD-YEAR / 100)
005950                              + (WSD-YEAR / 400).
005960     MOVE     1 TO WSD-SUB.
005970     PERFORM  ZZ081-ADD-WHOLE-MONTHS
005980              VARYING WSD-SUB FROM 1 BY 1
005990              UNTIL WSD-SUB >= WSD-MONTH.
006000     ADD      WSD-DAYS TO WSD-EPOCH-DAYS.
006010     PERFORM  ZZ082-LEAP-TEST.
006020     IF       WSD-LEAP AND WSD-MONTH > 2
006030              ADD 1 TO WSD-EPOCH-DAYS.
006040*
006050 ZZ080-EXIT.  EXIT SECTION.
006060*
006070 ZZ081-ADD-WHOLE-MONTHS.
006080     ADD      WSD-MONTH-LEN (WSD-SUB) TO WSD-EPOCH-DAYS.
006090*
006100 ZZ082-LEAP-TEST.
006110*
006120*  Leap-year test done by hand - divide and compare the
006130*  remainder to zero rather than call an intrinsic function.
006140*
006150     MOVE     "N" TO WSD-LEAP-SW.
006160     DIVIDE   WSD-YEAR BY 4   GIVING WSD-LEAP-QUOT
006170              REMAINDER WSD-LEAP-REM-4.
006180     DIVIDE   WSD-YEAR BY 100 GIVING WSD-LEAP-QUOT
006190              REMAINDER WSD-LEAP-REM-100.
006200     DIVIDE   WSD-YEAR BY 400 GIVING WSD-LEAP-QUOT
006210              REMAINDER WSD-LEAP-REM-400.
006220     IF       (WSD-LEAP-REM-4 = ZERO AND WSD-LEAP-REM-100 NOT = ZERO)
006230     OR       WSD-LEAP-REM-400 = ZERO
006240              MOVE "Y" TO WSD-LEAP-SW.
006250*
006260 ZZ085-STEP-BACK-ONE-DAY      SECTION.
006270*****************************
006280*
006290*  Steps WSD-WORK-DATE back one calendar day, used to find
006300*  the default window start - simpler and safer than an
006310*  inverse of the epoch conversion above for a step this
006320*  small (the window is never more than a few months wide).
006330*
006340     DIVIDE   WSD-WORK-DATE BY 10000 GIVING WSD-YEAR
006350              REMAINDER WSD-MD-REMAIN.
006360     DIVIDE   WSD-MD-REMAIN BY 100 GIVING WSD-MONTH
006370              REMAINDER WSD-DAYS.
006380     IF       WSD-DAYS > 1
006390              SUBTRACT 1 FROM WSD-DAYS
006400     ELSE
006410              IF    WSD-MONTH > 1
006420                    SUBTRACT 1 FROM WSD-MONTH
006430              ELSE
006440                    MOVE 12 TO WSD-MONTH
006450                    SUBTRACT 1 FROM WSD-YEAR
006460              END-IF
006470              PERFORM ZZ082-LEAP-TEST
006480              MOVE  WSD-MONTH-LEN (WSD-MONTH) TO WSD-DAYS
006490              IF    WSD-LEAP AND WSD-MONTH = 2
006500                    ADD 1 TO WSD-DAYS
006510              END-IF
006520     END-IF.
006530     COMPUTE  WSD-WORK-DATE = WSD-YEAR * 10000
006540                            + WSD-MONTH * 100 + WSD-DAYS.
006550*
006560 ZZ085-EXIT.  EXIT SECTION.
006570*
006580 AA900-CLOSE-FILES            SECTION.
006590*****************************
006600     CLOSE    SS-TRANSACTION-LEDGER-FILE
006610              SS-CATEGORY-MASTER-FILE
006620              SS-SUMMARY-PRINT-FILE.
006630*
006640 AA900-EXIT.  EXIT SECTION.
006650*
