000010****************************************************************
000020*                                                              *
000030*                Category Master    Maintenance                *
000040*      Create / Update / Lookup of category master records    *
000050*                                                              *
000060****************************************************************
000070*
000080 IDENTIFICATION          DIVISION.
000090*=================================
000100*
000110*****
000120     PROGRAM-ID.          SSCATMNT.
000130*****
000140     AUTHOR.              V B COEN FBCS, FIDM, FIDPM.
000150*****
000160     INSTALLATION.        APPLEWOOD COMPUTERS.
000170*****
000180     DATE-WRITTEN.        14/03/1988.
000190*****
000200     DATE-COMPILED.       TODAY.
000210*****
000220     SECURITY.            COPYRIGHT (C) 1988-2026 & LATER,
000230                           VINCENT BRYAN COEN.
000240                           DISTRIBUTED UNDER THE GNU GENERAL
000250                           PUBLIC LICENSE.  SEE THE FILE
000260                           COPYING FOR DETAILS.
000270*****
000280*    REMARKS.             CREATE, UPDATE AND LOOK UP CATEGORY
000290*                         MASTER RECORDS.  ONE INPUT RECORD IN,
000300*                         ONE ACTION OUT - CALLED ONCE PER
000310*                         MAINTENANCE REQUEST.
000320*
000330*    VERSION.             SEE PROG-NAME IN WORKING-STORAGE.
000340*
000350*    CALLED MODULES.      NONE.
000360*
000370* CHANGES:
000380* 14/03/1988 VBC -     ORIGINAL - SMALL LOOKUP/ENCODE UTILITY
000390*                      FOR THE IN-HOUSE LEDGER, ONE RECORD AT
000400*                      A TIME VIA THE LINKAGE AREA.
000410* 02/11/1993 VBC -     ADDED THE DUPLICATE-ON-UPDATE CHECK, A
000420*                      USER HAD RENAMED A CATEGORY ONTO ONE
000430*                      THAT ALREADY EXISTED AND LOST A MONTH
000440*                      OF HISTORY IN THE MERGE.
000450* 09/09/1999 VBC -     Y2K REVIEW - NO DATE FIELDS HELD ON THIS
000460*                      RECORD, NO CHANGE REQUIRED.
000470* 16/04/2024 VBC -     COPYRIGHT NOTICE UPDATE SUPERSEDING ALL
000480*                      PREVIOUS NOTICES.
000490* 06/01/2026 VBC -     REBUILT AS SSCATMNT FOR THE SPENDSMART
000500*                      REWRITE - CREATE/UPDATE/FIND/LIST-BY-
000510*                      TYPE ACTIONS ADDED, ENCODE LOGIC DROPPED.
000520* 12/01/2026 JRT -     NAME COMPARE NOW CASE-INSENSITIVE AND
000530*                      TRIMMED, MATCHING THE SEEDING RUN'S
000540*                      DUPLICATE TEST.
000541* 22/01/2026 JRT -     AA400-LIST-BY-TYPE WAS A BARE CONTINUE, NO
000542*                      ENTRIES EVER CAME BACK TO THE CALLER. NOW
000543*                      SCANS WS-CAT-TABLE AND FILLS SS-CATMNT-LIST.
000550*
000560****************************************************************
000570*
000580* COPYRIGHT NOTICE.
000590* *****************
000600*
000610* THIS PROGRAM IS PART OF THE SPENDSMART LEDGER BATCH CORE AND
000620* IS COPYRIGHT (C) VINCENT B COEN, 1988-2026 AND LATER.
000630*
000640* THIS PROGRAM IS FREE SOFTWARE; YOU CAN REDISTRIBUTE IT AND/OR
000650* MODIFY IT UNDER THE TERMS OF THE GNU GENERAL PUBLIC LICENSE AS
000660* PUBLISHED BY THE FREE SOFTWARE FOUNDATION; VERSION 3 AND LATER.
000670*
000680****************************************************************
000690*
000700 ENVIRONMENT             DIVISION.
000710*=================================
000720*
000730 CONFIGURATION           SECTION.
000740 SPECIAL-NAMES.
000750     C01 IS TOP-OF-FORM.
000760*
000770 INPUT-OUTPUT            SECTION.
000780 FILE-CONTROL.
000790     COPY "slcatmas.cob".
000800*
000810 DATA                    DIVISION.
000820*=================================
000830*
000840 FILE                    SECTION.
000850     COPY "cdcatmas.cob".
000860*
000870 WORKING-STORAGE         SECTION.
000880*------------------------
000890 77  PROG-NAME            PIC X(20) VALUE "SSCATMNT (1.0.01)".
000900*
000910     COPY     "wsssfil.cob".
000920*
000930 01  WS-CAT-TABLE.
000940     03  WS-CAT-COUNT      PIC 9(5)      COMP.
000950     03  WS-CAT-ENTRY      OCCURS 500 TIMES
000960                           INDEXED BY WS-CAT-IDX.
000970         05  WST-CAT-ID       PIC 9(9)   COMP.
000980         05  WST-CAT-NAME     PIC X(50).
000990         05  WST-CAT-TYPE     PIC X(7).
001000         05  WST-CAT-DESC     PIC X(100).
001010         05  FILLER           PIC X(4).
001020*
001030 01  WS-SWITCHES.
001040     03  WS-EOF-SW         PIC X         VALUE "N".
001050         88  WS-EOF                      VALUE "Y".
001060     03  WS-FOUND-SW       PIC X         VALUE "N".
001070         88  WS-FOUND                    VALUE "Y".
001080     03  WS-DUP-SW         PIC X         VALUE "N".
001090         88  WS-DUP                      VALUE "Y".
001100     03  FILLER            PIC X(8).
001110*
001120 01  WS-COUNTERS.
001130     03  WS-NEXT-ID        PIC 9(9)      COMP.
001140     03  WS-MATCH-IDX      PIC 9(5)      COMP.
001150     03  FILLER            PIC X(4).
001160*
001170 01  WS-COMPARE-AREA.
001180     03  WST-SEARCH-NAME   PIC X(50).
001190     03  WST-TABLE-NAME    PIC X(50).
001200     03  WST-TRIMMED-NAME  PIC X(50).
001210     03  WS-LEAD-SPACES    PIC 99        COMP.
001220     03  FILLER            PIC X(4).
001230*
001240 01  WS-DATE-FORMATS.
001250     03  WS-SWAP           PIC XX.
001260     03  WS-DATE           PIC X(10).
001270     03  WS-UK REDEFINES WS-DATE.
001280         05  WS-DAYS          PIC XX.
001290         05  FILLER           PIC X.
001300         05  WS-MONTH         PIC XX.
001310         05  FILLER           PIC X.
001320         05  WS-YEAR          PIC X(4).
001330     03  WS-USA REDEFINES WS-DATE.
001340         05  WS-USA-MONTH     PIC XX.
001350         05  FILLER           PIC X.
001360         05  WS-USA-DAYS      PIC XX.
001370         05  FILLER           PIC X(5).
001380     03  WS-INTL REDEFINES WS-DATE.
001390         05  WS-INTL-YEAR     PIC X(4).
001400         05  FILLER           PIC X.
001410         05  WS-INTL-MONTH    PIC XX.
001420         05  FILLER           PIC X.
001430         05  WS-INTL-DAYS     PIC XX.
001440     03  FILLER            PIC X(4).
001450*
001460 01  ERROR-MESSAGES.
001470     03  SSB920  PIC X(30) VALUE "SSB920 Category already exists".
001480     03  SSB921  PIC X(30) VALUE "SSB921 Category not found".
001490     03  FILLER  PIC X(4).
001500*
001510 01  ERROR-CODE              PIC 999.
001520*
001530 LINKAGE                 SECTION.
001540*========================
001550*
001560 01  SS-CATMNT-REQUEST.
001570     03  CMR-ACTION        PIC X.
001580*                             'C'REATE,'U'PDATE,'F'IND,'L'IST
001590     03  CMR-CAT-ID        PIC 9(9)      COMP.
001600     03  CMR-CAT-NAME      PIC X(50).
001610     03  CMR-CAT-TYPE      PIC X(7).
001620     03  CMR-CAT-DESC      PIC X(100).
001630*
001640 01  SS-CATMNT-REPLY.
001650     03  CMY-RETURN-CODE   PIC 99.
001660*                             00 OK, 10 DUP, 20 NOT FOUND.
001670     03  CMY-CAT-ID        PIC 9(9)      COMP.
001680     03  CMY-MESSAGE       PIC X(40).
001681*
001682 01  SS-CATMNT-LIST.
001683*                             FILLED IN BY AA400-LIST-BY-TYPE ONLY
001684*                             - CMR-CAT-TYPE SPACES MEANS ALL TYPES.
001685     03  CML-COUNT         PIC 9(5)      COMP.
001686     03  CML-ENTRY OCCURS 500 TIMES
001687                           INDEXED BY CML-IDX.
001688         05  CML-CAT-ID    PIC 9(9)      COMP.
001689         05  CML-CAT-NAME  PIC X(50).
001690         05  CML-CAT-TYPE  PIC X(7).
001691         05  CML-CAT-DESC  PIC X(100).
001692*
001700 PROCEDURE DIVISION USING SS-CATMNT-REQUEST
001710                          SS-CATMNT-REPLY
001711                          SS-CATMNT-LIST.
001720*====================================================
001730*
001740 AA000-MAIN                  SECTION.
001750*****************************
001760     MOVE     ZERO TO CMY-RETURN-CODE.
001770     MOVE     SPACES TO CMY-MESSAGE.
001780     PERFORM  AA010-OPEN-AND-LOAD.
001790     EVALUATE CMR-ACTION
001800         WHEN "C"
001810             PERFORM AA100-CREATE-CATEGORY
001820         WHEN "U"
001830             PERFORM AA200-UPDATE-CATEGORY
001840         WHEN "F"
001850             PERFORM AA300-FIND-CATEGORY-BY-ID
001860         WHEN "L"
001870             PERFORM AA400-LIST-BY-TYPE
001880     END-EVALUATE.
001890     CLOSE    SS-CATEGORY-MASTER-FILE.
001900     GOBACK.
001910*
001920 AA000-EXIT.  EXIT SECTION.
001930*
001940 AA010-OPEN-AND-LOAD          SECTION.
001950*****************************
001960     OPEN     I-O SS-CATEGORY-MASTER-FILE.
001970     IF       CATMAS-STATUS = "35"
001980              OPEN OUTPUT SS-CATEGORY-MASTER-FILE
001990              CLOSE       SS-CATEGORY-MASTER-FILE
002000              OPEN I-O    SS-CATEGORY-MASTER-FILE
002010     END-IF.
002020     MOVE     ZERO TO WS-CAT-COUNT.
002030     MOVE     "N"  TO WS-EOF-SW.
002040     PERFORM  AA011-READ-ONE-CAT
002050              UNTIL WS-EOF.
002060*
002070 AA010-EXIT.  EXIT SECTION.
002080*
002090 AA011-READ-ONE-CAT.
002100     READ     SS-CATEGORY-MASTER-FILE NEXT RECORD
002110              AT END
002120              MOVE "Y" TO WS-EOF-SW
002130              GO TO AA011-EXIT.
002140     ADD      1 TO WS-CAT-COUNT.
002150     MOVE     CAT-ID   TO WST-CAT-ID   (WS-CAT-COUNT).
002160     MOVE     CAT-NAME TO WST-CAT-NAME (WS-CAT-COUNT).
002170     MOVE     CAT-TYPE TO WST-CAT-TYPE (WS-CAT-COUNT).
002180     MOVE     CAT-DESC TO WST-CAT-DESC (WS-CAT-COUNT).
002190     IF       CAT-ID > WS-NEXT-ID
002200              MOVE CAT-ID TO WS-NEXT-ID.
002210*
002220 AA011-EXIT.  EXIT.
002230*
002240 AA100-CREATE-CATEGORY       SECTION.
002250*****************************
002260*
002270*  Reject a duplicate (name case-insensitive, trimmed, + type)
002280*  otherwise append at the next id and rewrite the master.
002290*
002300     PERFORM  AA110-FOLD-AND-LJUST.
002310     MOVE     "N" TO WS-DUP-SW.
002320     PERFORM  AA101-CHECK-ONE-CAT
002330              VARYING WS-CAT-IDX FROM 1 BY 1
002340              UNTIL WS-CAT-IDX > WS-CAT-COUNT
002350                 OR WS-DUP.
002360     IF       WS-DUP
002370              MOVE 10 TO CMY-RETURN-CODE
002380              MOVE SSB920 TO CMY-MESSAGE
002390              GO TO AA100-EXIT.
002400     ADD      1 TO WS-NEXT-ID.
002410     ADD      1 TO WS-CAT-COUNT.
002420     MOVE     WS-NEXT-ID          TO WST-CAT-ID   (WS-CAT-COUNT).
002430     MOVE     WST-TRIMMED-NAME    TO WST-CAT-NAME (WS-CAT-COUNT).
002440     MOVE     CMR-CAT-TYPE        TO WST-CAT-TYPE (WS-CAT-COUNT).
002450     MOVE     CMR-CAT-DESC        TO WST-CAT-DESC (WS-CAT-COUNT).
002460     MOVE     WS-NEXT-ID          TO CMY-CAT-ID.
002470     PERFORM  AA900-REWRITE-MASTER.
002480*
002490 AA100-EXIT.  EXIT SECTION.
002500*
002510 AA110-FOLD-AND-LJUST.
002520*
002530*  Old trick, no intrinsic trim function in this compiler -
002540*  count the leading spaces then re-reference from there on,
002550*  fold the copy used for the compare to upper case.
002560*
002570     MOVE     ZERO TO WS-LEAD-SPACES.
002580     INSPECT  CMR-CAT-NAME TALLYING WS-LEAD-SPACES
002590              FOR LEADING SPACE.
002600     MOVE     SPACES TO WST-TRIMMED-NAME.
002610     IF       WS-LEAD-SPACES < 50
002620              MOVE CMR-CAT-NAME (WS-LEAD-SPACES + 1:
002630                                  50 - WS-LEAD-SPACES)
002640                            TO WST-TRIMMED-NAME
002650     END-IF.
002660     MOVE     WST-TRIMMED-NAME TO WST-SEARCH-NAME.
002670     INSPECT  WST-SEARCH-NAME CONVERTING
002680              "abcdefghijklmnopqrstuvwxyz"
002690           TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
002700*
002710 AA101-CHECK-ONE-CAT.
002720     MOVE     WST-CAT-NAME (WS-CAT-IDX) TO WST-TABLE-NAME.
002730     INSPECT  WST-TABLE-NAME CONVERTING
002740              "abcdefghijklmnopqrstuvwxyz"
002750           TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
002760     IF       WST-TABLE-NAME = WST-SEARCH-NAME
002770     AND      WST-CAT-TYPE (WS-CAT-IDX) = CMR-CAT-TYPE
002780              MOVE "Y" TO WS-DUP-SW.
002790*
002800 AA200-UPDATE-CATEGORY       SECTION.
002810*****************************
002820*
002830*  If name or type changed, the same duplicate test runs
002840*  against the OTHER records only; description always
002850*  overwrites.
002860*
002870     MOVE     ZERO TO WS-MATCH-IDX.
002880     PERFORM  AA210-FIND-ONE-CAT
002890              VARYING WS-CAT-IDX FROM 1 BY 1
002900              UNTIL WS-CAT-IDX > WS-CAT-COUNT
002910                 OR WS-MATCH-IDX NOT = ZERO.
002920     IF       WS-MATCH-IDX = ZERO
002930              MOVE 20 TO CMY-RETURN-CODE
002940              MOVE SSB921 TO CMY-MESSAGE
002950              GO TO AA200-EXIT.
002960     PERFORM  AA110-FOLD-AND-LJUST.
002970     MOVE     "N" TO WS-DUP-SW.
002980     PERFORM  AA220-CHECK-OTHER-CAT
002990              VARYING WS-CAT-IDX FROM 1 BY 1
003000              UNTIL WS-CAT-IDX > WS-CAT-COUNT
003010                 OR WS-DUP.
003020     IF       WS-DUP
003030              MOVE 10 TO CMY-RETURN-CODE
003040              MOVE SSB920 TO CMY-MESSAGE
003050              GO TO AA200-EXIT.
003060     MOVE     WST-TRIMMED-NAME TO WST-CAT-NAME (WS-MATCH-IDX).
003070     MOVE     CMR-CAT-TYPE TO WST-CAT-TYPE (WS-MATCH-IDX).
003080     MOVE     CMR-CAT-DESC TO WST-CAT-DESC (WS-MATCH-IDX).
003090     MOVE     CMR-CAT-ID   TO CMY-CAT-ID.
003100     PERFORM  AA900-REWRITE-MASTER.
003110*
003120 AA200-EXIT.  EXIT SECTION.
003130*
003140 AA210-FIND-ONE-CAT.
003150     IF       WST-CAT-ID (WS-CAT-IDX) = CMR-CAT-ID
003160              MOVE WS-CAT-IDX TO WS-MATCH-IDX.
003170*
003180 AA220-CHECK-OTHER-CAT.
003190     IF       WS-CAT-IDX = WS-MATCH-IDX
003200              GO TO AA220-EXIT.
003210     MOVE     WST-CAT-NAME (WS-CAT-IDX) TO WST-TABLE-NAME.
003220     INSPECT  WST-TABLE-NAME CONVERTING
003230              "abcdefghijklmnopqrstuvwxyz"
003240           TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
003250     IF       WST-TABLE-NAME = WST-SEARCH-NAME
003260     AND      WST-CAT-TYPE (WS-CAT-IDX) = CMR-CAT-TYPE
003270              MOVE "Y" TO WS-DUP-SW.
003280*
003290 AA220-EXIT.  EXIT.
003300*
003310 AA300-FIND-CATEGORY-BY-ID   SECTION.
003320*****************************
003330     MOVE     ZERO TO WS-MATCH-IDX.
003340     PERFORM  AA210-FIND-ONE-CAT
003350              VARYING WS-CAT-IDX FROM 1 BY 1
003360              UNTIL WS-CAT-IDX > WS-CAT-COUNT
003370                 OR WS-MATCH-IDX NOT = ZERO.
003380     IF       WS-MATCH-IDX = ZERO
003390              MOVE 20 TO CMY-RETURN-CODE
003400              MOVE SSB921 TO CMY-MESSAGE
003410     ELSE
003420              MOVE WST-CAT-ID (WS-MATCH-IDX) TO CMY-CAT-ID
003430     END-IF.
003440*
003450 AA300-EXIT.  EXIT SECTION.
003460*
003470 AA400-LIST-BY-TYPE          SECTION.
003480*****************************
003481*
003482*  Walks WS-CAT-TABLE and copies every entry whose type matches
003483*  CMR-CAT-TYPE into SS-CATMNT-LIST for the caller - CMR-CAT-TYPE
003484*  left blank means all types, expense and income alike.
003485*
003486*** 22/01/2026 JRT - CONTINUE STUB REPLACED WITH A REAL SCAN,
003487***                  THE CALLER WAS GETTING AN EMPTY LIST BACK.
003488*
003489     MOVE     ZERO TO CML-COUNT.
003490     PERFORM  AA410-LIST-ONE-CAT THRU AA410-EXIT
003491              VARYING WS-CAT-IDX FROM 1 BY 1
003492              UNTIL WS-CAT-IDX > WS-CAT-COUNT.
003493*
003494 AA400-EXIT.  EXIT SECTION.
003580*
003581 AA410-LIST-ONE-CAT.
003582     IF       CMR-CAT-TYPE = SPACES
003583     OR       WST-CAT-TYPE (WS-CAT-IDX) = CMR-CAT-TYPE
003584              ADD  1 TO CML-COUNT
003585              SET  CML-IDX TO CML-COUNT
003586              MOVE WST-CAT-ID   (WS-CAT-IDX) TO CML-CAT-ID   (CML-IDX)
003587              MOVE WST-CAT-NAME (WS-CAT-IDX) TO CML-CAT-NAME (CML-IDX)
003588              MOVE WST-CAT-TYPE (WS-CAT-IDX) TO CML-CAT-TYPE (CML-IDX)
003589              MOVE WST-CAT-DESC (WS-CAT-IDX) TO CML-CAT-DESC (CML-IDX).
003590*
003591 AA410-EXIT.  EXIT.
003592*
003593 AA900-REWRITE-MASTER        SECTION.
003600*****************************
003610     CLOSE    SS-CATEGORY-MASTER-FILE.
003620     OPEN     OUTPUT SS-CATEGORY-MASTER-FILE.
003630     PERFORM  AA901-WRITE-ONE-CAT
003640              VARYING WS-CAT-IDX FROM 1 BY 1
003650              UNTIL WS-CAT-IDX > WS-CAT-COUNT.
003660     CLOSE    SS-CATEGORY-MASTER-FILE.
003670     OPEN     I-O SS-CATEGORY-MASTER-FILE.
003680*
003690 AA900-EXIT.  EXIT SECTION.
003700*
003710 AA901-WRITE-ONE-CAT.
003720     MOVE     WST-CAT-ID   (WS-CAT-IDX) TO CAT-ID.
003730     MOVE     WST-CAT-NAME (WS-CAT-IDX) TO CAT-NAME.
003740     MOVE     WST-CAT-TYPE (WS-CAT-IDX) TO CAT-TYPE.
003750     MOVE     WST-CAT-DESC (WS-CAT-IDX) TO CAT-DESC.
003760     WRITE    SS-CATEGORY-RECORD.
003770*
