000010****************************************************************
000020*                                                              *
000030*                Transaction Listing    Report                 *
000040*       Filtered, date-descending listing of one user's       *
000050*            ledger transactions, category enriched            *
000060*                                                              *
000070****************************************************************
000080*
000090 IDENTIFICATION          DIVISION.
000100*=================================
000110*
000120*****
000130     PROGRAM-ID.          SSTRNLST.
000140*****
000150     AUTHOR.              V B COEN FBCS, FIDM, FIDPM.
000160*****
000170     INSTALLATION.        APPLEWOOD COMPUTERS.
000180*****
000190     DATE-WRITTEN.        03/05/1989.
000200*****
000210     DATE-COMPILED.       TODAY.
000220*****
000230     SECURITY.            COPYRIGHT (C) 1989-2026 & LATER,
000240                           VINCENT BRYAN COEN.
000250                           DISTRIBUTED UNDER THE GNU GENERAL
000260                           PUBLIC LICENSE.  SEE THE FILE
000270                           COPYING FOR DETAILS.
000280*****
000290*    REMARKS.             PRINTS A USER'S LEDGER TRANSACTIONS,
000300*                         FILTERED BY TYPE, CATEGORY AND DATE
000310*                         RANGE, DESCENDING BY DATE.  USES RW
000320*                         (REPORT WRITER) FOR THE DETAIL LIST.
000330*
000340*    VERSION.             SEE PROG-NAME IN WS.
000350*
000360*    CALLED MODULES.      NONE.
000370*
000380* CHANGES:
000390* 03/05/1989 VBC -     ORIGINAL - SINGLE-FILE REPORT WRITER
000400*                      LISTING FOR THE IN-HOUSE LEDGER UTILITY,
000410*                      SAME SORT/PRINT SHAPE AS OUR OTHER
000411*                      SINGLE-FILE REGISTER LISTINGS.
000420* 21/08/1994 VBC -     ADDED THE DATE-RANGE FILTER, REQUESTED SO
000430*                      MONTH-END REVIEWS DID NOT HAVE TO WADE
000440*                      THROUGH THE WHOLE LEDGER.
000450* 09/09/1999 VBC -     Y2K REVIEW - TRN-DATE ALREADY CCYYMMDD,
000460*                      NO CHANGE REQUIRED.
000470* 16/04/2024 VBC -     COPYRIGHT NOTICE UPDATE SUPERSEDING ALL
000480*                      PREVIOUS NOTICES.
000490* 08/01/2026 VBC -     REBUILT AS SSTRNLST FOR THE SPENDSMART
000500*                      REWRITE - DESCENDING SORT BY DATE ADDED
000510*                      (SOURCE LEDGER IS APPENDED IN ID ORDER,
000520*                      SO A FULL-TABLE SORT IS NEEDED).
000530* 16/01/2026 JRT -     CATEGORY NAME LOOKUP ADDED TO EACH DETAIL
000540*                      LINE, ANALYST DID NOT WANT THE CALLER
000550*                      CROSS-REFERENCING CATEGORY IDS BY HAND.
000560*
000570****************************************************************
000580*
000590* COPYRIGHT NOTICE.
000600* *****************
000610*
000620* THIS PROGRAM IS PART OF THE SPENDSMART LEDGER BATCH CORE AND
000630* IS COPYRIGHT (C) VINCENT B COEN, 1989-2026 AND LATER.
000640*
000650* THIS PROGRAM IS FREE SOFTWARE; YOU CAN REDISTRIBUTE IT AND/OR
000660* MODIFY IT UNDER THE TERMS OF THE GNU GENERAL PUBLIC LICENSE AS
000670* PUBLISHED BY THE FREE SOFTWARE FOUNDATION; VERSION 3 AND LATER.
000680*
000690****************************************************************
000700*
000710 ENVIRONMENT             DIVISION.
000720*=================================
000730*
000740 CONFIGURATION           SECTION.
000750 SPECIAL-NAMES.
000760     C01 IS TOP-OF-FORM.
000770*
000780 INPUT-OUTPUT            SECTION.
000790 FILE-CONTROL.
000800     COPY "sltrnldg.cob".
000810     COPY "slcatmas.cob".
000820     COPY "sltrnrpt.cob".
000830*
000840 DATA                    DIVISION.
000850*=================================
000860*
000870 FILE                    SECTION.
000880     COPY "cdtrnldg.cob".
000890     COPY "cdcatmas.cob".
000900*
000910 FD  SS-TRANLIST-PRINT-FILE
000920     REPORT IS TRANSACTION-LIST-REPORT.
000930*
000940 WORKING-STORAGE         SECTION.
000950*------------------------
000960 77  PROG-NAME            PIC X(20) VALUE "SSTRNLST (1.0.01)".
000970*
000980     COPY     "wsssfil.cob".
000990*
001000 01  WS-CAT-TABLE.
001010     03  WS-CAT-COUNT      PIC 9(5)      COMP.
001020     03  WS-CAT-ENTRY      OCCURS 500 TIMES
001030                           INDEXED BY WS-CAT-IDX.
001040         05  WST-CAT-ID       PIC 9(9)   COMP.
001050         05  WST-CAT-NAME     PIC X(50).
001060         05  FILLER           PIC X(4).
001070*
001080 01  WS-TRN-TABLE.
001090     03  WS-TRN-COUNT      PIC 9(7)      COMP.
001100     03  WS-TRN-ENTRY      OCCURS 5000 TIMES
001110                           INDEXED BY WS-TRN-IDX.
001120         05  WST-TRN-ID       PIC 9(9)    COMP.
001130         05  WST-TRN-CAT-ID   PIC 9(9)    COMP.
001140         05  WST-TRN-TYPE     PIC X(7).
001150         05  WST-TRN-AMOUNT   PIC S9(8)V99 COMP-3.
001160         05  WST-TRN-DATE     PIC 9(8)    COMP.
001170         05  WST-TRN-DESC     PIC X(100).
001180         05  FILLER           PIC X(4).
001190*
001200 01  WS-SWITCHES.
001210     03  WS-EOF-SW         PIC X         VALUE "N".
001220         88  WS-EOF                      VALUE "Y".
001230     03  WS-SELECT-SW      PIC X         VALUE "N".
001240         88  WS-SELECTED                 VALUE "Y".
001250     03  WS-SWAPPED-SW     PIC X         VALUE "N".
001260         88  WS-SWAPPED                  VALUE "Y".
001270     03  FILLER            PIC X(8).
001280*
001290 01  WS-COUNTERS.
001300     03  WS-REC-CNT        PIC 9(7)      COMP.
001310     03  WS-SORT-TOP       PIC 9(7)      COMP.
001320     03  FILLER            PIC X(4).
001330*
001340 01  WS-SORT-WORK.
001350     03  WST-HOLD-ID       PIC 9(9)      COMP.
001360     03  WST-HOLD-CAT-ID   PIC 9(9)      COMP.
001370     03  WST-HOLD-TYPE     PIC X(7).
001380     03  WST-HOLD-AMOUNT   PIC S9(8)V99  COMP-3.
001390     03  WST-HOLD-DATE     PIC 9(8)      COMP.
001400     03  WST-HOLD-DESC     PIC X(100).
001410     03  FILLER            PIC X(4).
001420*
001430 01  WS-DATE-FORMATS.
001440     03  WS-SWAP           PIC XX.
001450     03  WS-DATE           PIC X(10).
001460     03  WS-UK REDEFINES WS-DATE.
001470         05  WS-DAYS          PIC XX.
001480         05  FILLER           PIC X.
001490         05  WS-MONTH         PIC XX.
001500         05  FILLER           PIC X.
001510         05  WS-YEAR          PIC X(4).
001520     03  WS-USA REDEFINES WS-DATE.
001530         05  WS-USA-MONTH     PIC XX.
001540         05  FILLER           PIC X.
001550         05  WS-USA-DAYS      PIC XX.
001560         05  FILLER           PIC X(5).
001570     03  WS-INTL REDEFINES WS-DATE.
001580         05  WS-INTL-YEAR     PIC X(4).
001590         05  FILLER           PIC X.
001600         05  WS-INTL-MONTH    PIC XX.
001610         05  FILLER           PIC X.
001620         05  WS-INTL-DAYS     PIC XX.
001630     03  FILLER            PIC X(4).
001640*
001650 01  ERROR-CODE              PIC 999.
001660*
001670 01  WS-PRINT-CAT-NAME        PIC X(18).
001680*
001690 LINKAGE                 SECTION.
001700*========================
001710*
001720 01  SS-TRNLST-REQUEST.
001730     03  TLR-USER-ID       PIC 9(9)      COMP.
001740     03  TLR-TYPE-FILTER   PIC X(7).
001750*                             SPACES = NO FILTER.
001760     03  TLR-CAT-FILTER    PIC 9(9)      COMP.
001770*                             ZERO = NO FILTER.
001780     03  TLR-START-DATE    PIC 9(8)      COMP.
001790*                             ZERO = NO FILTER.
001800     03  TLR-END-DATE      PIC 9(8)      COMP.
001810*                             ZERO = NO FILTER.
001820*
001830 REPORT SECTION.
001840*****************
001850*
001860 RD  TRANSACTION-LIST-REPORT
001870     CONTROL      FINAL
001880     PAGE LIMIT   56
001890     HEADING      1
001900     FIRST DETAIL 5
001910     LAST  DETAIL 54.
001920*
001930 01  TYPE PAGE HEADING.
001940     03  LINE  2.
001950         05  COL  1   PIC X(30)   VALUE "SpendSmart Transaction List".
001960         05  COL  45  PIC X(5)    VALUE "Page ".
001970         05  COL  50  PIC ZZ9     SOURCE PAGE-COUNTER.
001980     03  LINE  4.
001990         05  COL  1    VALUE "Date       Type     Category".
002000         05  COL  40   VALUE "Amount       Description".
002010*
002020 01  TRANSACTION-DETAIL TYPE IS DETAIL.
002030     03  LINE + 1.
002040         05  COL  1   PIC 9(8)          SOURCE WST-HOLD-DATE.
002050         05  COL  12  PIC X(7)          SOURCE WST-HOLD-TYPE.
002060         05  COL  21  PIC X(18)         SOURCE WS-PRINT-CAT-NAME.
002070         05  COL  40  PIC Z(7)9.99-     SOURCE WST-HOLD-AMOUNT.
002080         05  COL  54  PIC X(60)         SOURCE WST-HOLD-DESC.
002090*
002100 01  TYPE CONTROL FOOTING FINAL LINE PLUS 2.
002110     03  COL  1         PIC X(30)       VALUE
002120              "Total - Transactions Listed :".
002130     03  COL  32        PIC ZZZZ9       SOURCE WS-REC-CNT.
002140*
002150 PROCEDURE DIVISION USING SS-TRNLST-REQUEST.
002160*=============================================
002170*
002180 AA000-MAIN                  SECTION.
002190*****************************
002200     PERFORM  AA010-OPEN-FILES.
002210     PERFORM  AA020-LOAD-CATEGORY-TABLE.
002220     PERFORM  AA030-LOAD-AND-FILTER.
002230     PERFORM  AA040-SORT-DESCENDING.
002240     PERFORM  AA050-PRINT-DETAIL.
002250     PERFORM  AA900-CLOSE-FILES.
002260     GOBACK.
002270*
002280 AA000-EXIT.  EXIT SECTION.
002290*
002300 AA010-OPEN-FILES            SECTION.
002310*****************************
002320     OPEN     INPUT SS-TRANSACTION-LEDGER-FILE.
002330     OPEN     INPUT SS-CATEGORY-MASTER-FILE.
002340     OPEN     OUTPUT SS-TRANLIST-PRINT-FILE.
002350*
002360 AA010-EXIT.  EXIT SECTION.
002370*
002380 AA020-LOAD-CATEGORY-TABLE   SECTION.
002390*****************************
002400     MOVE     ZERO TO WS-CAT-COUNT.
002410     MOVE     "N"  TO WS-EOF-SW.
002420     PERFORM  AA021-READ-ONE-CAT THRU AA021-EXIT
002430              UNTIL WS-EOF.
002440     MOVE     "N"  TO WS-EOF-SW.
002450*
002460 AA020-EXIT.  EXIT SECTION.
002470*
002480 AA021-READ-ONE-CAT.
002490     READ     SS-CATEGORY-MASTER-FILE NEXT RECORD
002500              AT END
002510              MOVE "Y" TO WS-EOF-SW
002520              GO TO AA021-EXIT.
002530     ADD      1 TO WS-CAT-COUNT.
002540     MOVE     CAT-ID   TO WST-CAT-ID   (WS-CAT-COUNT).
002550     MOVE     CAT-NAME TO WST-CAT-NAME (WS-CAT-COUNT).
002560*
002570 AA021-EXIT.  EXIT.
002580*
002590 AA030-LOAD-AND-FILTER       SECTION.
002600*****************************
002610     MOVE     ZERO TO WS-TRN-COUNT.
002620     PERFORM  AA031-READ-ONE-TRN
002630              UNTIL WS-EOF.
002640*
002650 AA030-EXIT.  EXIT SECTION.
002660*
002670 AA031-READ-ONE-TRN.
002680     READ     SS-TRANSACTION-LEDGER-FILE NEXT RECORD
002690              AT END
002700              MOVE "Y" TO WS-EOF-SW
002710              GO TO AA031-EXIT.
002720     IF       TRN-USER-ID NOT = TLR-USER-ID
002730              GO TO AA031-EXIT.
002740     IF       TLR-TYPE-FILTER NOT = SPACES
002750     AND      TRN-TYPE NOT = TLR-TYPE-FILTER
002760              GO TO AA031-EXIT.
002770     IF       TLR-CAT-FILTER NOT = ZERO
002780     AND      TRN-CATEGORY-ID NOT = TLR-CAT-FILTER
002790              GO TO AA031-EXIT.
002800     IF       TLR-START-DATE NOT = ZERO
002810     AND      TRN-DATE < TLR-START-DATE
002820              GO TO AA031-EXIT.
002830     IF       TLR-END-DATE NOT = ZERO
002840     AND      TRN-DATE > TLR-END-DATE
002850              GO TO AA031-EXIT.
002860     ADD      1 TO WS-TRN-COUNT.
002870     MOVE     TRN-ID          TO WST-TRN-ID       (WS-TRN-COUNT).
002880     MOVE     TRN-CATEGORY-ID TO WST-TRN-CAT-ID   (WS-TRN-COUNT).
002890     MOVE     TRN-TYPE        TO WST-TRN-TYPE     (WS-TRN-COUNT).
002900     MOVE     TRN-AMOUNT      TO WST-TRN-AMOUNT   (WS-TRN-COUNT).
002910     MOVE     TRN-DATE        TO WST-TRN-DATE     (WS-TRN-COUNT).
002920     MOVE     TRN-DESC        TO WST-TRN-DESC     (WS-TRN-COUNT).
002930*
002940 AA031-EXIT.  EXIT.
002950*
002960 AA040-SORT-DESCENDING       SECTION.
002970*****************************
002980*
002990*  Small table, old-fashioned bubble pass is plenty - date
003000*  descending, ties broken by id descending (most recently
003010*  created first, same as the id assignment order).
003020*
003030     IF       WS-TRN-COUNT < 2
003040              GO TO AA040-EXIT.
003050     MOVE     WS-TRN-COUNT TO WS-SORT-TOP.
003060     PERFORM  AA042-BUBBLE-ONE-PASS
003070              UNTIL WS-SORT-TOP < 2 OR NOT WS-SWAPPED.
003080*
003090 AA040-EXIT.  EXIT SECTION.
003100*
003110 AA042-BUBBLE-ONE-PASS.
003120     MOVE     "N" TO WS-SWAPPED-SW.
003130     PERFORM  AA043-COMPARE-ADJACENT
003140              VARYING WS-TRN-IDX FROM 1 BY 1
003150              UNTIL WS-TRN-IDX >= WS-SORT-TOP.
003160     SUBTRACT 1 FROM WS-SORT-TOP.
003170*
003180 AA043-COMPARE-ADJACENT.
003190     IF       WST-TRN-DATE (WS-TRN-IDX) <
003200              WST-TRN-DATE (WS-TRN-IDX + 1)
003210              PERFORM AA044-SWAP-ENTRIES
003220     ELSE
003230        IF    WST-TRN-DATE (WS-TRN-IDX) =
003240              WST-TRN-DATE (WS-TRN-IDX + 1)
003250        AND   WST-TRN-ID (WS-TRN-IDX) <
003260              WST-TRN-ID (WS-TRN-IDX + 1)
003270              PERFORM AA044-SWAP-ENTRIES
003280        END-IF
003290     END-IF.
003300*
003310 AA044-SWAP-ENTRIES.
003320     MOVE     WST-TRN-ID       (WS-TRN-IDX)  TO WST-HOLD-ID.
003330     MOVE     WST-TRN-CAT-ID   (WS-TRN-IDX)  TO WST-HOLD-CAT-ID.
003340     MOVE     WST-TRN-TYPE     (WS-TRN-IDX)  TO WST-HOLD-TYPE.
003350     MOVE     WST-TRN-AMOUNT   (WS-TRN-IDX)  TO WST-HOLD-AMOUNT.
003360     MOVE     WST-TRN-DATE     (WS-TRN-IDX)  TO WST-HOLD-DATE.
003370     MOVE     WST-TRN-DESC     (WS-TRN-IDX)  TO WST-HOLD-DESC.
003380*
003390     MOVE     WST-TRN-ID     (WS-TRN-IDX + 1)
003391           TO WST-TRN-ID     (WS-TRN-IDX).
003400     MOVE     WST-TRN-CAT-ID (WS-TRN-IDX + 1)
003401           TO WST-TRN-CAT-ID (WS-TRN-IDX).
003410     MOVE     WST-TRN-TYPE   (WS-TRN-IDX + 1)
003411           TO WST-TRN-TYPE   (WS-TRN-IDX).
003420     MOVE     WST-TRN-AMOUNT (WS-TRN-IDX + 1)
003421           TO WST-TRN-AMOUNT (WS-TRN-IDX).
003430     MOVE     WST-TRN-DATE   (WS-TRN-IDX + 1)
003431           TO WST-TRN-DATE   (WS-TRN-IDX).
003440     MOVE     WST-TRN-DESC   (WS-TRN-IDX + 1)
003441           TO WST-TRN-DESC   (WS-TRN-IDX).
003450*
003460     MOVE     WST-HOLD-ID      TO WST-TRN-ID     (WS-TRN-IDX + 1).
003470     MOVE     WST-HOLD-CAT-ID  TO WST-TRN-CAT-ID (WS-TRN-IDX + 1).
003480     MOVE     WST-HOLD-TYPE    TO WST-TRN-TYPE   (WS-TRN-IDX + 1).
003490     MOVE     WST-HOLD-AMOUNT  TO WST-TRN-AMOUNT (WS-TRN-IDX + 1).
003500     MOVE     WST-HOLD-DATE    TO WST-TRN-DATE   (WS-TRN-IDX + 1).
003510     MOVE     WST-HOLD-DESC    TO WST-TRN-DESC   (WS-TRN-IDX + 1).
003520     MOVE     "Y" TO WS-SWAPPED-SW.
003530*
003540 AA050-PRINT-DETAIL          SECTION.
003550*****************************
003560     MOVE     ZERO TO WS-REC-CNT.
003570     INITIATE TRANSACTION-LIST-REPORT.
003580     PERFORM  AA051-PRINT-ONE-TRN
003590              VARYING WS-TRN-IDX FROM 1 BY 1
003600              UNTIL WS-TRN-IDX > WS-TRN-COUNT.
003610     TERMINATE TRANSACTION-LIST-REPORT.
003620*
003630 AA050-EXIT.  EXIT SECTION.
003640*
003650 AA051-PRINT-ONE-TRN.
003660     MOVE     WST-TRN-ID     (WS-TRN-IDX) TO WST-HOLD-ID.
003670     MOVE     WST-TRN-CAT-ID (WS-TRN-IDX) TO WST-HOLD-CAT-ID.
003680     MOVE     WST-TRN-TYPE   (WS-TRN-IDX) TO WST-HOLD-TYPE.
003690     MOVE     WST-TRN-AMOUNT (WS-TRN-IDX) TO WST-HOLD-AMOUNT.
003700     MOVE     WST-TRN-DATE   (WS-TRN-IDX) TO WST-HOLD-DATE.
003710     MOVE     WST-TRN-DESC   (WS-TRN-IDX) TO WST-HOLD-DESC.
003720     PERFORM  AA052-LOOKUP-CAT-NAME.
003730     ADD      1 TO WS-REC-CNT.
003740     GENERATE TRANSACTION-DETAIL.
003750*
003760 AA052-LOOKUP-CAT-NAME.
003770     MOVE     SPACES TO WS-PRINT-CAT-NAME.
003780     MOVE     "N"    TO WS-SELECT-SW.
003790     PERFORM  AA053-MATCH-ONE-CAT
003800              VARYING WS-CAT-IDX FROM 1 BY 1
003810              UNTIL WS-CAT-IDX > WS-CAT-COUNT
003820                 OR WS-SELECTED.
003830*
003840 AA053-MATCH-ONE-CAT.
003850     IF       WST-CAT-ID (WS-CAT-IDX) = WST-HOLD-CAT-ID
003860              MOVE WST-CAT-NAME (WS-CAT-IDX) (1:18)
003870                            TO WS-PRINT-CAT-NAME
003880              MOVE "Y" TO WS-SELECT-SW.
003890*
003900 AA900-CLOSE-FILES            SECTION.
003910*****************************
003920     CLOSE    SS-TRANSACTION-LEDGER-FILE
003930              SS-CATEGORY-MASTER-FILE
003940              SS-TRANLIST-PRINT-FILE.
003950*
003960 AA900-EXIT.  EXIT SECTION.
003970*
