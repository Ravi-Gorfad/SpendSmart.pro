000010****************************************************************
000020*                                                              *
000030*                 User Profile    Maintenance                 *
000040*      Blank-sensitive update of user master records          *
000050*                                                              *
000060****************************************************************
000070*
000080 IDENTIFICATION          DIVISION.
000090*=================================
000100*
000110*****
000120     PROGRAM-ID.          SSUSRMNT.
000130*****
000140     AUTHOR.              V B COEN FBCS, FIDM, FIDPM.
000150*****
000160     INSTALLATION.        APPLEWOOD COMPUTERS.
000170*****
000180     DATE-WRITTEN.        31/10/1982.
000190*****
000200     DATE-COMPILED.       TODAY.
000210*****
000220     SECURITY.            COPYRIGHT (C) 1982-2026 & LATER,
000230                           VINCENT BRYAN COEN.
000240                           DISTRIBUTED UNDER THE GNU GENERAL
000250                           PUBLIC LICENSE.  SEE THE FILE
000260                           COPYING FOR DETAILS.
000270*****
000280*    REMARKS.             UPDATE OF A USER MASTER RECORD ON
000290*                         BLANK-SENSITIVE RULES - SOME FIELDS
000300*                         RETAINED WHEN THE INCOMING VALUE IS
000310*                         BLANK, OTHERS BLANKED OUT.  ONE INPUT
000320*                         RECORD IN, ONE ACTION OUT - CALLED
000330*                         ONCE PER MAINTENANCE REQUEST.
000340*
000350*    VERSION.             SEE PROG-NAME IN WORKING-STORAGE.
000360*
000370*    CALLED MODULES.      NONE.
000380*
000390* CHANGES:
000400* 31/10/1982 VBC -     ORIGINAL - FREE-FORMAT DATE VALIDATE
000410*                      AND CONVERT UTILITY, CALLED FROM THE
000420*                      SCREEN-ENTRY CHAIN TO CHECK DD/MM/CCYY
000430*                      KEYED IN AT THE TERMINAL.
000440* 05/02/1990 VBC -     TIGHTENED THE DIGIT-COUNT TEST AFTER A
000450*                      BAD ENTRY OF "3/13/1990" SLIPPED THROUGH
000460*                      AND WAS ONLY CAUGHT AT PERIOD END.
000470* 09/09/1999 VBC -     Y2K REVIEW - CENTURY ALREADY HELD AS A
000480*                      SEPARATE TWO-DIGIT FIELD, NO CHANGE
000490*                      REQUIRED.
000500* 16/04/2024 VBC -     COPYRIGHT NOTICE UPDATE SUPERSEDING ALL
000510*                      PREVIOUS NOTICES.
000520* 15/01/2026 VBC -     REBUILT AS SSUSRMNT FOR THE SPENDSMART
000530*                      REWRITE - THE OLD DATE-CONVERT SHAPE
000540*                      (ONE RECORD IN THE LINKAGE AREA, ONE
000550*                      ACTION OUT) KEPT, DATE LOGIC DROPPED AND
000560*                      REPLACED WITH THE PROFILE FIELD-BY-FIELD
000570*                      UPDATE RULES.
000580* 16/01/2026 JRT -     EMAIL UNIQUENESS CHECK ADDED, RUNS AGAINST
000590*                      EVERY OTHER USER ON THE MASTER BEFORE THE
000600*                      UPDATE IS COMMITTED.
000610*
000620****************************************************************
000630*
000640* COPYRIGHT NOTICE.
000650* *****************
000660*
000670* THIS PROGRAM IS PART OF THE SPENDSMART LEDGER BATCH CORE AND
000680* IS COPYRIGHT (C) VINCENT B COEN, 1982-2026 AND LATER.
000690*
000700* THIS PROGRAM IS FREE SOFTWARE; YOU CAN REDISTRIBUTE IT AND/OR
000710* MODIFY IT UNDER THE TERMS OF THE GNU GENERAL PUBLIC LICENSE AS
000720* PUBLISHED BY THE FREE SOFTWARE FOUNDATION; VERSION 3 AND LATER.
000730*
000740****************************************************************
000750*
000760 ENVIRONMENT             DIVISION.
000770*=================================
000780*
000790 CONFIGURATION           SECTION.
000800 SPECIAL-NAMES.
000810     C01 IS TOP-OF-FORM.
000820*
000830 INPUT-OUTPUT            SECTION.
000840 FILE-CONTROL.
000850     COPY "slusrmas.cob".
000860*
000870 DATA                    DIVISION.
000880*=================================
000890*
000900 FILE                    SECTION.
000910     COPY "cdusrmas.cob".
000920*
000930 WORKING-STORAGE         SECTION.
000940*------------------------
000950 77  PROG-NAME            PIC X(20) VALUE "SSUSRMNT (1.0.01)".
000960*
000970     COPY     "wsssfil.cob".
000980*
000990 01  WS-USR-TABLE.
001000     03  WS-USR-COUNT      PIC 9(5)      COMP.
001010     03  WS-USR-ENTRY      OCCURS 300 TIMES
001020                           INDEXED BY WS-USR-IDX.
001030         05  WST-USR-ID            PIC 9(9)      COMP.
001040         05  WST-USR-USERNAME      PIC X(50).
001050         05  WST-USR-FIRSTNAME     PIC X(50).
001060         05  WST-USR-MIDDLENAME    PIC X(50).
001070         05  WST-USR-LASTNAME      PIC X(50).
001080         05  WST-USR-EMAIL         PIC X(100).
001090         05  WST-USR-PHONE         PIC X(20).
001100         05  WST-USR-STREET        PIC X(100).
001110         05  WST-USR-CITY          PIC X(50).
001120         05  WST-USR-STATE         PIC X(50).
001130         05  WST-USR-COUNTRY       PIC X(50).
001140         05  WST-USR-EMAIL-VER     PIC X.
001150         05  WST-USR-CREATED-TS    PIC X(26).
001160         05  WST-USR-UPDATED-TS    PIC X(26).
001170         05  FILLER                PIC X(9).
001180*
001190 01  WS-SWITCHES.
001200     03  WS-EOF-SW         PIC X         VALUE "N".
001210         88  WS-EOF                      VALUE "Y".
001220     03  WS-DUP-SW         PIC X         VALUE "N".
001230         88  WS-DUP                      VALUE "Y".
001240     03  FILLER            PIC X(8).
001250*
001260 01  WS-COUNTERS.
001270     03  WS-MATCH-IDX      PIC 9(5)      COMP.
001280     03  FILLER            PIC X(4).
001290*
001300 01  WS-TS-WORK.
001310*
001320*  No intrinsic FUNCTION CURRENT-DATE on this compiler - the
001330*  updated-timestamp is built by hand from ACCEPT FROM DATE
001340*  and ACCEPT FROM TIME, same layout as USR-UPDATED-TS.
001350*
001360     03  WS-TS-DATE            PIC 9(8).
001370     03  WS-TS-DATE-R REDEFINES WS-TS-DATE.
001380         05  WS-TS-CCYY        PIC 9(4).
001390         05  WS-TS-MM          PIC 99.
001400         05  WS-TS-DD          PIC 99.
001410     03  WS-TS-TIME            PIC 9(8).
001420     03  WS-TS-TIME-R REDEFINES WS-TS-TIME.
001430         05  WS-TS-HH          PIC 99.
001440         05  WS-TS-MIN         PIC 99.
001450         05  WS-TS-SEC         PIC 99.
001460         05  WS-TS-HSEC        PIC 99.
001470     03  WS-TS-STRING.
001480         05  WS-TSS-CCYY       PIC 9(4).
001490         05  FILLER            PIC X     VALUE "-".
001500         05  WS-TSS-MM         PIC 99.
001510         05  FILLER            PIC X     VALUE "-".
001520         05  WS-TSS-DD         PIC 99.
001530         05  FILLER            PIC X     VALUE "-".
001540         05  WS-TSS-HH         PIC 99.
001550         05  FILLER            PIC X     VALUE ".".
001560         05  WS-TSS-MIN        PIC 99.
001570         05  FILLER            PIC X     VALUE ".".
001580         05  WS-TSS-SEC        PIC 99.
001590         05  FILLER            PIC X     VALUE ".".
001600         05  WS-TSS-HSEC       PIC 99.
001610         05  FILLER            PIC X(4)  VALUE "0000".
001620     03  FILLER                PIC X(4).
001630*
001640 01  WS-DATE-FORMATS.
001650     03  WS-SWAP           PIC XX.
001660     03  WS-DATE           PIC X(10).
001670     03  WS-UK REDEFINES WS-DATE.
001680         05  WS-DAYS          PIC XX.
001690         05  FILLER           PIC X.
001700         05  WS-MONTH         PIC XX.
001710         05  FILLER           PIC X.
001720         05  WS-YEAR          PIC X(4).
001730     03  WS-USA REDEFINES WS-DATE.
001740         05  WS-USA-MONTH     PIC XX.
001750         05  FILLER           PIC X.
001760         05  WS-USA-DAYS      PIC XX.
001770         05  FILLER           PIC X(5).
001780     03  WS-INTL REDEFINES WS-DATE.
001790         05  WS-INTL-YEAR     PIC X(4).
001800         05  FILLER           PIC X.
001810         05  WS-INTL-MONTH    PIC XX.
001820         05  FILLER           PIC X.
001830         05  WS-INTL-DAYS     PIC XX.
001840     03  FILLER            PIC X(4).
001850*
001860 01  ERROR-MESSAGES.
001870     03  SSB922  PIC X(30) VALUE "SSB922 User not found".
001880     03  SSB923  PIC X(48) VALUE
001890         "SSB923 Another account already uses this email".
001900     03  FILLER  PIC X(4).
001910*
001920 01  ERROR-CODE              PIC 999.
001930*
001940 LINKAGE                 SECTION.
001950*========================
001960*
001970 01  SS-USRMNT-REQUEST.
001980     03  UMR-ACTION        PIC X.
001990*                             'U'PDATE ONLY, FOR NOW.
002000     03  UMR-USER-ID       PIC 9(9)      COMP.
002010     03  UMR-FIRSTNAME     PIC X(50).
002020*                             RETAINED IF BLANK
002030     03  UMR-MIDDLENAME    PIC X(50).
002040*                             BLANKED OUT IF BLANK
002050     03  UMR-LASTNAME      PIC X(50).
002060*                             RETAINED IF BLANK
002070     03  UMR-EMAIL         PIC X(100).
002080*                             RETAINED IF BLANK, DUP-CHECKED
002090*                             OTHERWISE
002100     03  UMR-PHONE         PIC X(20).
002110     03  UMR-STREET        PIC X(100).
002120     03  UMR-CITY          PIC X(50).
002130     03  UMR-STATE         PIC X(50).
002140     03  UMR-COUNTRY       PIC X(50).
002150*                             ABOVE SIX BLANKED OUT IF BLANK
002160*
002170 01  SS-USRMNT-REPLY.
002180     03  UMY-RETURN-CODE   PIC 99.
002190*                             00 OK, 10 DUP EMAIL, 20 NOT FOUND.
002200     03  UMY-USER-ID       PIC 9(9)      COMP.
002210     03  UMY-MESSAGE       PIC X(48).
002220*
002230 PROCEDURE DIVISION USING SS-USRMNT-REQUEST
002240                          SS-USRMNT-REPLY.
002250*====================================================
002260*
002270 AA000-MAIN                  SECTION.
002280*****************************
002290     MOVE     ZERO TO UMY-RETURN-CODE.
002300     MOVE     SPACES TO UMY-MESSAGE.
002310     PERFORM  AA010-OPEN-AND-LOAD.
002320     EVALUATE UMR-ACTION
002330         WHEN "U"
002340             PERFORM AA100-UPDATE-PROFILE
002350     END-EVALUATE.
002360     CLOSE    SS-USER-MASTER-FILE.
002370     GOBACK.
002380*
002390 AA000-EXIT.  EXIT SECTION.
002400*
002410 AA010-OPEN-AND-LOAD          SECTION.
002420*****************************
002430     OPEN     I-O SS-USER-MASTER-FILE.
002440     IF       USRMAS-STATUS = "35"
002450              OPEN OUTPUT SS-USER-MASTER-FILE
002460              CLOSE       SS-USER-MASTER-FILE
002470              OPEN I-O    SS-USER-MASTER-FILE
002480     END-IF.
002490     MOVE     ZERO TO WS-USR-COUNT.
002500     MOVE     "N"  TO WS-EOF-SW.
002510     PERFORM  AA011-READ-ONE-USR THRU AA011-EXIT
002520              UNTIL WS-EOF.
002530*
002540 AA010-EXIT.  EXIT SECTION.
002550*
002560 AA011-READ-ONE-USR.
002570     READ     SS-USER-MASTER-FILE NEXT RECORD
002580              AT END
002590              MOVE "Y" TO WS-EOF-SW
002600              GO TO AA011-EXIT.
002610     ADD      1 TO WS-USR-COUNT.
002620     MOVE     USR-ID             TO WST-USR-ID         (WS-USR-COUNT).
002630     MOVE     USR-USERNAME       TO WST-USR-USERNAME   (WS-USR-COUNT).
002640     MOVE     USR-FIRSTNAME      TO WST-USR-FIRSTNAME  (WS-USR-COUNT).
002650     MOVE     USR-MIDDLENAME     TO WST-USR-MIDDLENAME (WS-USR-COUNT).
002660     MOVE     USR-LASTNAME       TO WST-USR-LASTNAME   (WS-USR-COUNT).
002670     MOVE     USR-EMAIL          TO WST-USR-EMAIL      (WS-USR-COUNT).
002680     MOVE     USR-PHONE          TO WST-USR-PHONE      (WS-USR-COUNT).
002690     MOVE     USR-STREET         TO WST-USR-STREET     (WS-USR-COUNT).
002700     MOVE     USR-CITY           TO WST-USR-CITY       (WS-USR-COUNT).
002710     MOVE     USR-STATE          TO WST-USR-STATE      (WS-USR-COUNT).
002720     MOVE     USR-COUNTRY        TO WST-USR-COUNTRY    (WS-USR-COUNT).
002730     MOVE     USR-EMAIL-VERIFIED TO WST-USR-EMAIL-VER  (WS-USR-COUNT).
002740     MOVE     USR-CREATED-TS     TO WST-USR-CREATED-TS (WS-USR-COUNT).
002750     MOVE     USR-UPDATED-TS     TO WST-USR-UPDATED-TS (WS-USR-COUNT).
002760*
002770 AA011-EXIT.  EXIT.
002780*
002790 AA100-UPDATE-PROFILE         SECTION.
002800*****************************
002810*
002820*  Firstname/lastname are retained when the incoming value
002830*  is blank; the other six contact fields are blanked out
002840*  instead.  Email is only taken when non-blank and not
002850*  already on some OTHER user's record.
002860*
002870     MOVE     ZERO TO WS-MATCH-IDX.
002880     PERFORM  AA110-FIND-ONE-USR
002890              VARYING WS-USR-IDX FROM 1 BY 1
002900              UNTIL WS-USR-IDX > WS-USR-COUNT
002910                 OR WS-MATCH-IDX NOT = ZERO.
002920     IF       WS-MATCH-IDX = ZERO
002930              MOVE 20 TO UMY-RETURN-CODE
002940              MOVE SSB922 TO UMY-MESSAGE
002950              GO TO AA100-EXIT.
002960     IF       UMR-EMAIL NOT = SPACES
002970              MOVE "N" TO WS-DUP-SW
002980              PERFORM AA120-CHECK-OTHER-EMAIL
002990                       VARYING WS-USR-IDX FROM 1 BY 1
003000                       UNTIL WS-USR-IDX > WS-USR-COUNT
003010                          OR WS-DUP
003020              IF    WS-DUP
003030                    MOVE 10 TO UMY-RETURN-CODE
003040                    MOVE SSB923 TO UMY-MESSAGE
003050                    GO TO AA100-EXIT
003060              END-IF
003070              MOVE  UMR-EMAIL TO WST-USR-EMAIL (WS-MATCH-IDX)
003080     END-IF.
003090     IF       UMR-FIRSTNAME NOT = SPACES
003100              MOVE UMR-FIRSTNAME TO
003110                   WST-USR-FIRSTNAME (WS-MATCH-IDX)
003120     END-IF.
003130     IF       UMR-LASTNAME NOT = SPACES
003140              MOVE UMR-LASTNAME TO
003150                   WST-USR-LASTNAME (WS-MATCH-IDX)
003160     END-IF.
003170     PERFORM  AA130-BLANK-OR-MOVE.
003180     PERFORM  AA140-STAMP-UPDATED-TS.
003190     MOVE     UMR-USER-ID TO UMY-USER-ID.
003200     PERFORM  AA900-REWRITE-MASTER.
003210*
003220 AA100-EXIT.  EXIT SECTION.
003230*
003240 AA110-FIND-ONE-USR.
003250     IF       WST-USR-ID (WS-USR-IDX) = UMR-USER-ID
003260              MOVE WS-USR-IDX TO WS-MATCH-IDX.
003270*
003280 AA120-CHECK-OTHER-EMAIL.
003290     IF       WS-USR-IDX = WS-MATCH-IDX
003300              GO TO AA120-EXIT.
003310     IF       WST-USR-EMAIL (WS-USR-IDX) = UMR-EMAIL
003320              MOVE "Y" TO WS-DUP-SW.
003330*
003340 AA120-EXIT.  EXIT.
003350*
003360 AA130-BLANK-OR-MOVE.
003370*
003380*  Middlename, phone and the address block are replaced by
003390*  the incoming value when it is non-blank, blanked out when
003400*  it is not - unlike firstname/lastname above, there is no
003410*  retain-on-blank case for these six.
003420*
003430     IF       UMR-MIDDLENAME NOT = SPACES
003440              MOVE UMR-MIDDLENAME TO
003450                   WST-USR-MIDDLENAME (WS-MATCH-IDX)
003460     ELSE
003470              MOVE SPACES TO WST-USR-MIDDLENAME (WS-MATCH-IDX)
003480     END-IF.
003490     IF       UMR-PHONE NOT = SPACES
003500              MOVE UMR-PHONE TO WST-USR-PHONE (WS-MATCH-IDX)
003510     ELSE
003520              MOVE SPACES TO WST-USR-PHONE (WS-MATCH-IDX)
003530     END-IF.
003540     IF       UMR-STREET NOT = SPACES
003550              MOVE UMR-STREET TO WST-USR-STREET (WS-MATCH-IDX)
003560     ELSE
003570              MOVE SPACES TO WST-USR-STREET (WS-MATCH-IDX)
003580     END-IF.
003590     IF       UMR-CITY NOT = SPACES
003600              MOVE UMR-CITY TO WST-USR-CITY (WS-MATCH-IDX)
003610     ELSE
003620              MOVE SPACES TO WST-USR-CITY (WS-MATCH-IDX)
003630     END-IF.
003640     IF       UMR-STATE NOT = SPACES
003650              MOVE UMR-STATE TO WST-USR-STATE (WS-MATCH-IDX)
003660     ELSE
003670              MOVE SPACES TO WST-USR-STATE (WS-MATCH-IDX)
003680     END-IF.
003690     IF       UMR-COUNTRY NOT = SPACES
003700              MOVE UMR-COUNTRY TO WST-USR-COUNTRY (WS-MATCH-IDX)
003710     ELSE
003720              MOVE SPACES TO WST-USR-COUNTRY (WS-MATCH-IDX)
003730     END-IF.
003740*
003750 AA140-STAMP-UPDATED-TS.
003760     ACCEPT   WS-TS-DATE FROM DATE YYYYMMDD.
003770     ACCEPT   WS-TS-TIME FROM TIME.
003780     MOVE     WS-TS-CCYY TO WS-TSS-CCYY.
003790     MOVE     WS-TS-MM   TO WS-TSS-MM.
003800     MOVE     WS-TS-DD   TO WS-TSS-DD.
003810     MOVE     WS-TS-HH   TO WS-TSS-HH.
003820     MOVE     WS-TS-MIN  TO WS-TSS-MIN.
003830     MOVE     WS-TS-SEC  TO WS-TSS-SEC.
003840     MOVE     WS-TS-HSEC TO WS-TSS-HSEC.
003850     MOVE     WS-TS-STRING TO WST-USR-UPDATED-TS (WS-MATCH-IDX).
003860*
003870 AA900-REWRITE-MASTER        SECTION.
003880*****************************
003890     CLOSE    SS-USER-MASTER-FILE.
003900     OPEN     OUTPUT SS-USER-MASTER-FILE.
003910     PERFORM  AA901-WRITE-ONE-USR
003920              VARYING WS-USR-IDX FROM 1 BY 1
003930              UNTIL WS-USR-IDX > WS-USR-COUNT.
003940     CLOSE    SS-USER-MASTER-FILE.
003950     OPEN     I-O SS-USER-MASTER-FILE.
003960*
003970 AA900-EXIT.  EXIT SECTION.
003980*
003990 AA901-WRITE-ONE-USR.
004000     MOVE     WST-USR-ID         (WS-USR-IDX) TO USR-ID.
004010     MOVE     WST-USR-USERNAME   (WS-USR-IDX) TO USR-USERNAME.
004020     MOVE     WST-USR-FIRSTNAME  (WS-USR-IDX) TO USR-FIRSTNAME.
004030     MOVE     WST-USR-MIDDLENAME (WS-USR-IDX) TO USR-MIDDLENAME.
004040     MOVE     WST-USR-LASTNAME   (WS-USR-IDX) TO USR-LASTNAME.
004050     MOVE     WST-USR-EMAIL      (WS-USR-IDX) TO USR-EMAIL.
004060     MOVE     WST-USR-PHONE      (WS-USR-IDX) TO USR-PHONE.
004070     MOVE     WST-USR-STREET     (WS-USR-IDX) TO USR-STREET.
004080     MOVE     WST-USR-CITY       (WS-USR-IDX) TO USR-CITY.
004090     MOVE     WST-USR-STATE      (WS-USR-IDX) TO USR-STATE.
004100     MOVE     WST-USR-COUNTRY    (WS-USR-IDX) TO USR-COUNTRY.
004110     MOVE     WST-USR-EMAIL-VER  (WS-USR-IDX) TO USR-EMAIL-VERIFIED.
004120     MOVE     WST-USR-CREATED-TS (WS-USR-IDX) TO USR-CREATED-TS.
004130     MOVE     WST-USR-UPDATED-TS (WS-USR-IDX) TO USR-UPDATED-TS.
004140     WRITE    SS-USER-RECORD.
004150*
