000010***************************************************************
000020*                                                             *
000030*  FILE NAME & STATUS WORK AREA FOR THE SPENDSMART BATCH CORE  *
000040*     ONE PAIR PER SELECT CLAUSE - COPY INTO WORKING-STORAGE  *
000050*     OF ANY PROGRAM THAT OPENS THE CORRESPONDING FILE.       *
000060***************************************************************
000070*
000080* 22/02/1988 VBC - CREATED, ONE PAIR PER FILE ON THE IN-HOUSE
000090*                  LEDGER UTILITY.
000100* 04/01/2026 VBC - REVIVED FOR THE SPENDSMART BATCH CORE
000110*                  REWRITE, CATMAS/TRNLDG/USRMAS PAIRS CARRIED
000120*                  OVER UNCHANGED.
000130* 06/01/2026 VBC - SUMRPT/REJRPT/TRNRPT PAIRS ADDED FOR THE
000140*                  PRINT FILES.
000150* 08/01/2026 JRT - TRNIN PAIR ADDED FOR THE TRANSACTION INPUT
000160*                  FILE.
000170*
000180 01  SS-FILE-NAME-AREA.
000190     03  CATMAS-NAME           PIC X(8)  VALUE "CATMAS".
000200     03  TRNLDG-NAME           PIC X(8)  VALUE "TRNLDG".
000210     03  USRMAS-NAME           PIC X(8)  VALUE "USRMAS".
000220     03  TRNIN-NAME            PIC X(8)  VALUE "TRNIN".
000230     03  SUMRPT-NAME           PIC X(8)  VALUE "SUMRPT".
000240     03  REJRPT-NAME           PIC X(8)  VALUE "REJRPT".
000250     03  TRNRPT-NAME           PIC X(8)  VALUE "TRNRPT".
000260     03  FILLER                PIC X(8).
000270*
000280 01  SS-FILE-STATUS-AREA.
000290     03  CATMAS-STATUS         PIC XX    VALUE "00".
000300     03  TRNLDG-STATUS         PIC XX    VALUE "00".
000310     03  USRMAS-STATUS         PIC XX    VALUE "00".
000320     03  TRNIN-STATUS          PIC XX    VALUE "00".
000330     03  SUMRPT-STATUS         PIC XX    VALUE "00".
000340     03  REJRPT-STATUS         PIC XX    VALUE "00".
000350     03  TRNRPT-STATUS         PIC XX    VALUE "00".
000360     03  FILLER                PIC X(6).
000370*
