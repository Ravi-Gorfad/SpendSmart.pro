000010***************************************************************
000020*  SELECT CLAUSE FOR THE TRANSACTION INPUT FILE.               *
000030*  CANDIDATE TRANSACTIONS TO VALIDATE/POST, READ ONCE.         *
000040***************************************************************
000050* 05/01/2026 VBC - CREATED.
000060*
000070     SELECT SS-TRANSACTION-INPUT-FILE
000080         ASSIGN       TRNIN-NAME
000090         ORGANIZATION LINE SEQUENTIAL
000100         STATUS       TRNIN-STATUS.
000110*
