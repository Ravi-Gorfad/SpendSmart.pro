000010***************************************************************
000020*  SELECT CLAUSE FOR THE USER MASTER FILE.                     *
000030***************************************************************
000040* 14/03/1988 VBC - CREATED.
000050* 04/01/2026 VBC - REVIVED FOR THE SPENDSMART BATCH CORE REWRITE.
000060*
000070     SELECT SS-USER-MASTER-FILE
000080         ASSIGN       USRMAS-NAME
000090         ORGANIZATION LINE SEQUENTIAL
000100         STATUS       USRMAS-STATUS.
000110*
