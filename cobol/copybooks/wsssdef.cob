000010***************************************************************
000020*                                                             *
000030*  DEFAULT CATEGORY SEED TABLE - 28 ENTRIES                   *
000040*     18 EXPENSE, 10 INCOME - USED ONLY BY SSCATSED            *
000050***************************************************************
000060*  BUILT THE SAME WAY SSCATMNT BUILDS ITS OWN CATEGORY TABLE -
000070*  A BLOCK OF FILLER VALUES, REDEFINED AS AN OCCURS TABLE, SINCE
000080*  THIS SEED LIST IS LOADED ONCE BY SSCATSED AND NEVER RE-READ.
000090*
000100* 05/01/2026 VBC - CREATED.
000110* 06/01/2026 VBC - ORDER FIXED TO MATCH THE SIGN-OFF LIST, DO NOT
000120*                  RE-SEQUENCE WITHOUT CHECKING SSCATSED
000130*                  IDEMPOTENCY TESTS.
000140*
000150 01  SS-DEFAULT-CATEGORY-BLOCK.
000160     03  FILLER PIC X(50) VALUE "Food & Dining".
000170     03  FILLER PIC X(7)  VALUE "EXPENSE".
000180     03  FILLER PIC X(50) VALUE "Groceries".
000190     03  FILLER PIC X(7)  VALUE "EXPENSE".
000200     03  FILLER PIC X(50) VALUE "Shopping".
000210     03  FILLER PIC X(7)  VALUE "EXPENSE".
000220     03  FILLER PIC X(50) VALUE "Housing".
000230     03  FILLER PIC X(7)  VALUE "EXPENSE".
000240     03  FILLER PIC X(50) VALUE "Utilities".
000250     03  FILLER PIC X(7)  VALUE "EXPENSE".
000260     03  FILLER PIC X(50) VALUE "Transportation".
000270     03  FILLER PIC X(7)  VALUE "EXPENSE".
000280     03  FILLER PIC X(50) VALUE "Healthcare".
000290     03  FILLER PIC X(7)  VALUE "EXPENSE".
000300     03  FILLER PIC X(50) VALUE "Insurance".
000310     03  FILLER PIC X(7)  VALUE "EXPENSE".
000320     03  FILLER PIC X(50) VALUE "Entertainment".
000330     03  FILLER PIC X(7)  VALUE "EXPENSE".
000340     03  FILLER PIC X(50) VALUE "Travel".
000350     03  FILLER PIC X(7)  VALUE "EXPENSE".
000360     03  FILLER PIC X(50) VALUE "Education".
000370     03  FILLER PIC X(7)  VALUE "EXPENSE".
000380     03  FILLER PIC X(50) VALUE "Subscriptions".
000390     03  FILLER PIC X(7)  VALUE "EXPENSE".
000400     03  FILLER PIC X(50) VALUE "Gifts & Donations".
000410     03  FILLER PIC X(7)  VALUE "EXPENSE".
000420     03  FILLER PIC X(50) VALUE "Personal Care".
000430     03  FILLER PIC X(7)  VALUE "EXPENSE".
000440     03  FILLER PIC X(50) VALUE "Taxes".
000450     03  FILLER PIC X(7)  VALUE "EXPENSE".
000460     03  FILLER PIC X(50) VALUE "Savings Transfer".
000470     03  FILLER PIC X(7)  VALUE "EXPENSE".
000480     03  FILLER PIC X(50) VALUE "Investment Purchase".
000490     03  FILLER PIC X(7)  VALUE "EXPENSE".
000500     03  FILLER PIC X(50) VALUE "Miscellaneous".
000510     03  FILLER PIC X(7)  VALUE "EXPENSE".
000520     03  FILLER PIC X(50) VALUE "Salary".
000530     03  FILLER PIC X(7)  VALUE "INCOME".
000540     03  FILLER PIC X(50) VALUE "Bonus".
000550     03  FILLER PIC X(7)  VALUE "INCOME".
000560     03  FILLER PIC X(50) VALUE "Freelancing".
000570     03  FILLER PIC X(7)  VALUE "INCOME".
000580     03  FILLER PIC X(50) VALUE "Investments".
000590     03  FILLER PIC X(7)  VALUE "INCOME".
000600     03  FILLER PIC X(50) VALUE "Rental Income".
000610     03  FILLER PIC X(7)  VALUE "INCOME".
000620     03  FILLER PIC X(50) VALUE "Refunds & Reimbursements".
000630     03  FILLER PIC X(7)  VALUE "INCOME".
000640     03  FILLER PIC X(50) VALUE "Interest Income".
000650     03  FILLER PIC X(7)  VALUE "INCOME".
000660     03  FILLER PIC X(50) VALUE "Dividends".
000670     03  FILLER PIC X(7)  VALUE "INCOME".
000680     03  FILLER PIC X(50) VALUE "Gift Income".
000690     03  FILLER PIC X(7)  VALUE "INCOME".
000700     03  FILLER PIC X(50) VALUE "Other Income".
000710     03  FILLER PIC X(7)  VALUE "INCOME".
000720*
000730 01  SS-DEFAULT-CATEGORY-TABLE REDEFINES
000740                                SS-DEFAULT-CATEGORY-BLOCK.
000750     03  DEF-CATEGORY-ENTRY OCCURS 28 TIMES
000760                            INDEXED BY DEF-IDX.
000770         05  DEF-CAT-NAME  PIC X(50).
000780         05  DEF-CAT-TYPE  PIC X(7).
000790*
