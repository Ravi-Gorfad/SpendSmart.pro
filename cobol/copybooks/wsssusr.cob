000010***************************************************************
000020*                                                             *
000030*  RECORD DEFINITION FOR THE SPENDSMART USER MASTER           *
000040*           FILE                                              *
000050*     USES USR-ID AS KEY (SEARCHED IN-MEMORY, NOT KEYED I/O)  *
000060***************************************************************
000070*  LOGICAL FIELD WIDTH 541 BYTES, PADDED TO 550 BY FILLER.
000080*
000090* THESE FIELD DEFINITIONS MAY NEED CHANGING.
000100*
000110* 14/03/1988 VBC - CREATED, ADAPTED FROM THE PY EMPLOYEE RECORD.
000120* 09/09/1999 VBC - Y2K REVIEW - TIMESTAMPS ALREADY CARRY A FULL
000130*                  4-DIGIT YEAR, NO CHANGE REQUIRED.
000140* 04/01/2026 VBC - REVIVED & EXTENDED FOR THE SPENDSMART BATCH
000150*                  CORE REWRITE.
000160* 10/01/2026 VBC - PASSWORD/HASH FIELDS DROPPED, NOT CARRIED BY
000170*                  THE BATCH CORE - SEE SY-SECURITY MODULES.
000180* 15/01/2026 JRT - MIDDLENAME CONFIRMED OPTIONAL, MAY BE BLANK.
000190*
000200 01  SS-USER-RECORD.
000210     03  USR-ID                PIC 9(9)      COMP.
000220     03  USR-USERNAME          PIC X(50).
000230*                                 UNIQUE LOGIN NAME, 3-50 CHARS
000240     03  USR-FIRSTNAME         PIC X(50).
000250     03  USR-MIDDLENAME        PIC X(50).
000260     03  USR-LASTNAME          PIC X(50).
000270     03  USR-EMAIL             PIC X(100).
000280     03  USR-PHONE             PIC X(20).
000290     03  USR-STREET            PIC X(100).
000300     03  USR-CITY              PIC X(50).
000310     03  USR-STATE             PIC X(50).
000320     03  USR-COUNTRY           PIC X(50).
000330     03  USR-EMAIL-VERIFIED    PIC X.
000340*                                 'Y' OR 'N'
000350     03  USR-CREATED-TS        PIC X(26).
000360*                                 YYYY-MM-DD-HH.MM.SS.FFFFFF
000370     03  USR-UPDATED-TS        PIC X(26).
000380     03  FILLER                PIC X(9).
000390*
