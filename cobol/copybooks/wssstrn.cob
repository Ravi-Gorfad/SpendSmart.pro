000010***************************************************************
000020*                                                             *
000030*  RECORD DEFINITION FOR THE SPENDSMART TRANSACTION LEDGER    *
000040*           FILE                                              *
000050*     USES TRN-ID AS KEY, APPENDED IN ID ORDER                *
000060***************************************************************
000070*  LOGICAL FIELD WIDTH 149 BYTES, PADDED TO 152 BY FILLER.
000080*
000090* THESE FIELD DEFINITIONS MAY NEED CHANGING.
000100*
000110* 22/02/1988 VBC - CREATED, ADAPTED FROM THE PY PAY-TRANSACTIONS
000120*                  RECORD.
000130* 09/09/1999 VBC - Y2K REVIEW - TRN-DATE ALREADY CCYYMMDD, NO
000140*                  CHANGE REQUIRED.
000150* 04/01/2026 VBC - REVIVED & EXTENDED FOR THE SPENDSMART BATCH
000160*                  CORE REWRITE.
000170* 09/01/2026 VBC - TRN-DESC TRUNCATED TO 100, SOURCE ALLOWS 1000
000180*                  BUT ONLY 100 IS RETAINED ON THE LEDGER.
000190*
000200 01  SS-TRANSACTION-RECORD.
000210     03  TRN-ID                PIC 9(9)      COMP.
000220     03  TRN-USER-ID           PIC 9(9)      COMP.
000230     03  TRN-CATEGORY-ID       PIC 9(9)      COMP.
000240     03  TRN-TYPE              PIC X(7).
000250*                                 'INCOME ' OR 'EXPENSE'
000260     03  TRN-AMOUNT            PIC S9(8)V99  COMP-3.
000270     03  TRN-DATE              PIC 9(8)      COMP.
000280*                                 CCYYMMDD
000290     03  TRN-DESC              PIC X(100).
000300     03  FILLER                PIC X(4).
000310*
000320* LEDGER HEADER RECORD - HOLDS THE NEXT-ID COUNTER, KEY = ZERO.
000330*
000340 01  SS-TRANSACTION-LEDGER-HDR.
000350     03  TLH-KEY               PIC 9(9)      COMP.
000360*                                 ALWAYS VALUE ZERO.
000370     03  TLH-LAST-TRN-ID       PIC 9(9)      COMP.
000380     03  TLH-REC-COUNT         PIC 9(9)      COMP.
000390     03  FILLER                PIC X(12).
000400*
