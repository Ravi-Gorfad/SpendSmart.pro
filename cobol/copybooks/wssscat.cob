000010***************************************************************
000020*                                                             *
000030*  RECORD DEFINITION FOR THE SPENDSMART CATEGORY MASTER       *
000040*           FILE                                              *
000050*     USES CAT-ID AS KEY (SEARCHED IN-MEMORY, NOT KEYED I/O)  *
000060***************************************************************
000070*  LOGICAL FIELD WIDTH 166 BYTES, PADDED TO 170 BY FILLER.
000080*
000090* 22/02/1988 VBC - CREATED, ADAPTED FROM THE PY ACCOUNTS RECORD,
000100*                  FOR THE IN-HOUSE LEDGER UTILITY.
000110* 09/09/1999 VBC - Y2K REVIEW - NO 2-DIGIT YEAR FIELDS HELD ON
000120*                  THIS RECORD, NO CHANGE REQUIRED.
000130* 04/01/2026 VBC - REVIVED & EXTENDED FOR THE SPENDSMART BATCH
000140*                  CORE REWRITE.
000150* 11/01/2026 VBC - ADDED CAT-DESC AFTER REVIEW OF SEED LIST.
000160*
000170 01  SS-CATEGORY-RECORD.
000180     03  CAT-ID                PIC 9(9)     COMP.
000190     03  CAT-NAME              PIC X(50).
000200     03  CAT-TYPE              PIC X(7).
000210*                                 'INCOME ' OR 'EXPENSE'
000220     03  CAT-DESC              PIC X(100).
000230     03  FILLER                PIC X(4).
000240*
