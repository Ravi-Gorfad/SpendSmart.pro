000010***************************************************************
000020*                                                             *
000030*  WORKING STORAGE FOR THE DASHBOARD SUMMARY                  *
000040*     TOTALS, CATEGORY BREAKDOWN & MONTHLY TREND TABLES       *
000050***************************************************************
000060*  ADAPTED FROM THE PY EMPLOYEE HISTORY QTD/YTD BLOCKS - SAME
000070*  SHAPE, ONE REPEATING GROUP PER BREAKDOWN DIMENSION.
000080*
000090* 03/05/1989 VBC - CREATED FOR THE FIRST LEDGER SUMMARY RUN.
000100* 09/09/1999 VBC - Y2K REVIEW - NO 2-DIGIT YEAR FIELDS HELD,
000110*                  NO CHANGE REQUIRED.
000120* 05/01/2026 VBC - REBUILT FOR THE SPENDSMART DASHBOARD REWRITE.
000130* 12/01/2026 VBC - CBD-TABLE SIZED 50, SHOULD COVER ANY REALISTIC
000140*                  NUMBER OF CATEGORIES PER WINDOW.
000150* 18/01/2026 JRT - MTR-TABLE SIZED 36, THREE YEARS OF MONTHS, IN
000160*                  CASE THE CALLER WIDENS THE WINDOW PAST 30 DAYS.
000170*
000180 01  SS-SUMMARY-HEADER.
000190     03  SUM-TOTAL-INCOME      PIC S9(11)V99 COMP-3.
000200     03  SUM-TOTAL-EXPENSE     PIC S9(11)V99 COMP-3.
000210     03  SUM-BALANCE           PIC S9(11)V99 COMP-3.
000220     03  SUM-AVG-DAILY-EXP     PIC S9(11)V99 COMP-3.
000230     03  SUM-TRN-COUNT         PIC 9(7)      COMP.
000240     03  SUM-WINDOW-DAYS       PIC 9(5)      COMP.
000250     03  FILLER                PIC X(6).
000260*
000270 01  SS-CATEGORY-BREAKDOWN-TABLE.
000280     03  CBD-COUNT             PIC 99        COMP.
000290     03  CBD-ENTRY OCCURS 50 TIMES
000300                   INDEXED BY CBD-IDX.
000310         05  CBD-CATEGORY-ID   PIC 9(9)      COMP.
000320         05  CBD-CATEGORY-NAME PIC X(50).
000330         05  CBD-TYPE          PIC X(7).
000340         05  CBD-AMOUNT        PIC S9(11)V99 COMP-3.
000350         05  CBD-PERCENT       PIC 9(3)V99   COMP-3.
000360     03  FILLER                PIC X(4).
000370*
000380 01  SS-MONTHLY-TREND-TABLE.
000390     03  MTR-COUNT             PIC 99        COMP.
000400     03  MTR-ENTRY OCCURS 36 TIMES
000410                   INDEXED BY MTR-IDX.
000420         05  MTR-MONTH         PIC 9(6)      COMP.
000430*                                 YYYYMM
000440         05  MTR-INCOME        PIC S9(11)V99 COMP-3.
000450         05  MTR-EXPENSE       PIC S9(11)V99 COMP-3.
000460     03  FILLER                PIC X(4).
000470*
