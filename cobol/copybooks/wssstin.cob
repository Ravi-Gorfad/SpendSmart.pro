000010***************************************************************
000020*                                                             *
000030*  RECORD DEFINITION FOR THE TRANSACTION-INPUT FILE            *
000040*     CANDIDATE TRANSACTIONS TO CREATE/UPDATE/DELETE           *
000050***************************************************************
000060*  SAME SHAPE AS SS-TRANSACTION-RECORD PLUS AN ACTION CODE AND
000070*  THE ACTING USER-ID, NEEDED FOR THE OWNERSHIP CHECK ON
000080*  UPDATE/DELETE.
000090*
000100* 07/01/2026 VBC - CREATED.
000110*
000120 01  SS-TRANSACTION-INPUT-RECORD.
000130     03  TIN-SEQ-NO            PIC 9(7)      COMP.
000140     03  TIN-ACTION            PIC X.
000150*                                 'C' CREATE, 'U' UPDATE,
000160*                                 'D' DELETE.
000170     03  TIN-TRN-ID            PIC 9(9)      COMP.
000180*                                 ZERO ON CREATE.
000190     03  TIN-ACTING-USER-ID    PIC 9(9)      COMP.
000200     03  TIN-USER-ID           PIC 9(9)      COMP.
000210     03  TIN-CATEGORY-ID       PIC 9(9)      COMP.
000220     03  TIN-TYPE              PIC X(7).
000230     03  TIN-AMOUNT            PIC S9(8)V99  COMP-3.
000240     03  TIN-DATE              PIC 9(8)      COMP.
000250     03  TIN-DESC              PIC X(100).
000260     03  FILLER                PIC X(4).
000270*
