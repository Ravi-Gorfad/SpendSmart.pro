000010***************************************************************
000020*  SELECT CLAUSE FOR THE TRANSACTION-LIST PRINT FILE.          *
000030***************************************************************
000040* 08/01/2026 VBC - CREATED.
000050*
000060     SELECT SS-TRANLIST-PRINT-FILE
000070         ASSIGN       TRNRPT-NAME
000080         ORGANIZATION LINE SEQUENTIAL
000090         STATUS       TRNRPT-STATUS.
000100*
