000010***************************************************************
000020*  SELECT CLAUSE FOR THE REJECT-REPORT PRINT FILE.             *
000030***************************************************************
000040* 06/01/2026 VBC - CREATED.
000050*
000060     SELECT SS-REJECT-PRINT-FILE
000070         ASSIGN       REJRPT-NAME
000080         ORGANIZATION LINE SEQUENTIAL
000090         STATUS       REJRPT-STATUS.
000100*
