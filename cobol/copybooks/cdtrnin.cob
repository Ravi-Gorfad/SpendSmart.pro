000010***************************************************************
000020*  FD FOR THE TRANSACTION INPUT FILE - SEE SLTRNIN FOR SELECT. *
000030***************************************************************
000040* 07/01/2026 VBC - CREATED.
000050*
000060 FD  SS-TRANSACTION-INPUT-FILE
000070     RECORD CONTAINS 157 CHARACTERS.
000080 COPY "wssstin.cob".
000090*
