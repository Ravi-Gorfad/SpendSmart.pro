000010***************************************************************
000020*  FD FOR THE CATEGORY MASTER FILE - SEE SLCATMAS FOR SELECT.  *
000030***************************************************************
000040* 22/02/1988 VBC - CREATED.
000050* 04/01/2026 VBC - REVIVED FOR THE SPENDSMART BATCH CORE REWRITE.
000060*
000070 FD  SS-CATEGORY-MASTER-FILE
000080     RECORD CONTAINS 170 CHARACTERS.
000090 COPY "wssscat.cob".
000100*
