000010***************************************************************
000020*  SELECT CLAUSE FOR THE DASHBOARD SUMMARY PRINT FILE.         *
000030***************************************************************
000040* 06/01/2026 VBC - CREATED.
000050*
000060     SELECT SS-SUMMARY-PRINT-FILE
000070         ASSIGN       SUMRPT-NAME
000080         ORGANIZATION LINE SEQUENTIAL
000090         STATUS       SUMRPT-STATUS.
000100*
