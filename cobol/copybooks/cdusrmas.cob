000010***************************************************************
000020*  FD FOR THE USER MASTER FILE - SEE SLUSRMAS FOR SELECT.      *
000030***************************************************************
000040* 14/03/1988 VBC - CREATED.
000050* 04/01/2026 VBC - REVIVED FOR THE SPENDSMART BATCH CORE REWRITE.
000060*
000070 FD  SS-USER-MASTER-FILE
000080     RECORD CONTAINS 550 CHARACTERS.
000090 COPY "wsssusr.cob".
000100*
