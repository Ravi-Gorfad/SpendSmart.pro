000010***************************************************************
000020*  FD FOR THE TRANSACTION LEDGER FILE - SEE SLTRNLDG FOR       *
000030*  SELECT.                                                     *
000040***************************************************************
000050* 22/02/1988 VBC - CREATED.
000060* 04/01/2026 VBC - REVIVED FOR THE SPENDSMART BATCH CORE REWRITE.
000070*
000080 FD  SS-TRANSACTION-LEDGER-FILE
000090     RECORD CONTAINS 152 CHARACTERS.
000100 COPY "wssstrn.cob".
000110*
