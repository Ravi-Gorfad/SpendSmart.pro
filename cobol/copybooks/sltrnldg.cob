000010***************************************************************
000020*  SELECT CLAUSE FOR THE TRANSACTION LEDGER FILE.              *
000030*  SEQUENTIAL, APPENDED IN ID ORDER, READ SEQUENTIALLY.        *
000040***************************************************************
000050* 22/02/1988 VBC - CREATED.
000060* 04/01/2026 VBC - REVIVED FOR THE SPENDSMART BATCH CORE REWRITE.
000070*
000080     SELECT SS-TRANSACTION-LEDGER-FILE
000090         ASSIGN       TRNLDG-NAME
000100         ORGANIZATION LINE SEQUENTIAL
000110         STATUS       TRNLDG-STATUS.
000120*
