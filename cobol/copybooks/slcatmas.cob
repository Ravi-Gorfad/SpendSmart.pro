000010***************************************************************
000020*  SELECT CLAUSE FOR THE CATEGORY MASTER FILE.                *
000030*  SEQUENTIAL FILE, MAINTAINED SORTED BY CAT-ID, LOADED INTO   *
000040*  AN IN-MEMORY TABLE AND SEARCHED - SEE SSCATMNT/SSCATTAB.    *
000050***************************************************************
000060* 22/02/1988 VBC - CREATED.
000070* 04/01/2026 VBC - REVIVED FOR THE SPENDSMART BATCH CORE REWRITE,
000080*                  LOGICAL NAME CHANGED FROM THE OLD LEDGER UTIL.
000090*
000100     SELECT SS-CATEGORY-MASTER-FILE
000110         ASSIGN       CATMAS-NAME
000120         ORGANIZATION LINE SEQUENTIAL
000130         STATUS       CATMAS-STATUS.
000140*
