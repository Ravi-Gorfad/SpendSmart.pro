000010****************************************************************
000020*                                                              *
000030*                 Category Master    Seeding Run                *
000040*        Loads the 28 sign-off default categories into the     *
000050*            category master, skipping ones already there      *
000060*                                                              *
000070****************************************************************
000080*
000090 IDENTIFICATION          DIVISION.
000100*=================================
000110*
000120*****
000130     PROGRAM-ID.          SSCATSED.
000140*****
000150     AUTHOR.              V B COEN FBCS, FIDM, FIDPM.
000160*****
000170     INSTALLATION.        APPLEWOOD COMPUTERS.
000180*****
000190     DATE-WRITTEN.        22/02/1988.
000200*****
000210     DATE-COMPILED.       TODAY.
000220*****
000230     SECURITY.            COPYRIGHT (C) 1988-2026 & LATER,
000240                           VINCENT BRYAN COEN.
000250                           DISTRIBUTED UNDER THE GNU GENERAL
000260                           PUBLIC LICENSE.  SEE THE FILE
000270                           COPYING FOR DETAILS.
000280*****
000290*    REMARKS.             SPENDSMART LEDGER - CATEGORY MASTER
000300*                         SEEDING RUN.  RUN ONCE AT GO-LIVE AND
000310*                         SAFE TO RE-RUN - ADDS NOTHING ON A
000320*                         SECOND PASS.
000330*
000340*    VERSION.             SEE PROG-NAME IN WORKING-STORAGE.
000350*
000360*    CALLED MODULES.      NONE.
000370*
000380* CHANGES:
000390* 22/02/1988 VBC -     ORIGINAL - ONE-OFF LOAD OF THE OPENING
000400*                      CHART OF ACCOUNTS FOR THE IN-HOUSE
000410*                      LEDGER UTILITY, BUILT AS A TABLE-DRIVEN
000420*                      SEQUENTIAL WRITE PASS.
000430* 14/07/1991 VBC -     ADDED DUPLICATE CHECK SO RE-RUNS DO NOT
000440*                      DOUBLE UP THE CHART OF ACCOUNTS.
000450* 09/09/1999 VBC -     Y2K REVIEW - NO 2-DIGIT YEAR FIELDS USED
000460*                      BY THIS RUN, NO CHANGE REQUIRED.
000470* 16/04/2024 VBC -     COPYRIGHT NOTICE UPDATE SUPERSEDING ALL
000480*                      PREVIOUS NOTICES.
000490* 05/01/2026 VBC -     REBUILT AS SSCATSED FOR THE SPENDSMART
000500*                      REWRITE.  TABLE NOW HOLDS THE 28
000510*                      CATEGORIES ON THE SIGN-OFF LIST RATHER
000520*                      THAN A CHART OF ACCOUNTS.
000530* 06/01/2026 VBC -     CASE-INSENSITIVE NAME+TYPE MATCH ADDED -
000540*                      ANALYST HAD ENTERED "food & dining" BY
000550*                      HAND DURING UAT AND IT SLIPPED PAST THE
000560*                      ORIGINAL EXACT-MATCH TEST.
000570* 11/01/2026 JRT -     ADD-COUNT NOW REPORTED ON SSA910/SSA911
000580*                      RATHER THAN SILENTLY RETURNED.
000590*
000600****************************************************************
000610*
000620* COPYRIGHT NOTICE.
000630* *****************
000640*
000650* THIS PROGRAM IS PART OF THE SPENDSMART LEDGER BATCH CORE AND
000660* IS COPYRIGHT (C) VINCENT B COEN, 1988-2026 AND LATER.
000670*
000680* THIS PROGRAM IS FREE SOFTWARE; YOU CAN REDISTRIBUTE IT AND/OR
000690* MODIFY IT UNDER THE TERMS OF THE GNU GENERAL PUBLIC LICENSE AS
000700* PUBLISHED BY THE FREE SOFTWARE FOUNDATION; VERSION 3 AND LATER.
000710*
000720****************************************************************
000730*
000740 ENVIRONMENT             DIVISION.
000750*=================================
000760*
000770 CONFIGURATION           SECTION.
000780 SPECIAL-NAMES.
000790     C01 IS TOP-OF-FORM.
000800*
000810 INPUT-OUTPUT            SECTION.
000820 FILE-CONTROL.
000830     COPY "slcatmas.cob".
000840*
000850 DATA                    DIVISION.
000860*=================================
000870*
000880 FILE                    SECTION.
000890     COPY "cdcatmas.cob".
000900*
000910 WORKING-STORAGE         SECTION.
000920*------------------------
000930 77  PROG-NAME            PIC X(20) VALUE "SSCATSED (1.0.01)".
000940*
000950     COPY     "wsssfil.cob".
000960*
000970 01  WS-CAT-TABLE.
000980     03  WS-CAT-COUNT      PIC 9(5)      COMP.
000990     03  WS-CAT-ENTRY      OCCURS 500 TIMES
001000                           INDEXED BY WS-CAT-IDX.
001010         05  WST-CAT-ID       PIC 9(9)   COMP.
001020         05  WST-CAT-NAME     PIC X(50).
001030         05  WST-CAT-TYPE     PIC X(7).
001040         05  WST-CAT-DESC     PIC X(100).
001050         05  FILLER           PIC X(4).
001060*
001070 01  WS-SWITCHES.
001080     03  WS-EOF-SW         PIC X         VALUE "N".
001090         88  WS-EOF                      VALUE "Y".
001100     03  WS-FOUND-SW       PIC X         VALUE "N".
001110         88  WS-FOUND                    VALUE "Y".
001120     03  FILLER            PIC X(8).
001130*
001140 01  WS-COUNTERS.
001150     03  WS-ADDED-CNT      PIC 9(5)      COMP.
001160     03  WS-NEXT-ID        PIC 9(9)      COMP.
001170     03  WS-SEED-IDX       PIC 99        COMP.
001180     03  FILLER            PIC X(4).
001190*
001200 01  WS-COMPARE-AREA.
001210     03  WST-SEARCH-NAME   PIC X(50).
001220     03  WST-TABLE-NAME    PIC X(50).
001230     03  FILLER            PIC X(4).
001240*
001250 01  WS-DATE-FORMATS.
001260     03  WS-SWAP           PIC XX.
001270     03  WS-DATE           PIC X(10).
001280     03  WS-UK REDEFINES WS-DATE.
001290         05  WS-DAYS          PIC XX.
001300         05  FILLER           PIC X.
001310         05  WS-MONTH         PIC XX.
001320         05  FILLER           PIC X.
001330         05  WS-YEAR          PIC X(4).
001340     03  WS-USA REDEFINES WS-DATE.
001350         05  WS-USA-MONTH     PIC XX.
001360         05  FILLER           PIC X.
001370         05  WS-USA-DAYS      PIC XX.
001380         05  FILLER           PIC X(5).
001390     03  WS-INTL REDEFINES WS-DATE.
001400         05  WS-INTL-YEAR     PIC X(4).
001410         05  FILLER           PIC X.
001420         05  WS-INTL-MONTH    PIC XX.
001430         05  FILLER           PIC X.
001440         05  WS-INTL-DAYS     PIC XX.
001450     03  FILLER            PIC X(4).
001460*
001470     COPY "wsssdef.cob".
001480*
001490 01  ERROR-MESSAGES.
001500     03  SSA910  PIC X(16) VALUE "SSA910 Seeded  ".
001510     03  SSA910B PIC X(22) VALUE " default categories".
001520     03  SSA911  PIC X(42) VALUE
001530              "SSA911 Default categories already present".
001540     03  FILLER  PIC X(4).
001550*
001560 01  ERROR-CODE              PIC 999.
001570*
001580 PROCEDURE DIVISION.
001590*====================
001600*
001610 AA000-MAIN                  SECTION.
001620*****************************
001630     PERFORM AA010-OPEN-FILES.
001640     PERFORM AA020-LOAD-MASTER.
001650     PERFORM AA030-SEED-PASS
001660             VARYING WS-SEED-IDX FROM 1 BY 1
001670             UNTIL WS-SEED-IDX > 28.
001680     PERFORM AA040-REWRITE-MASTER.
001690     IF       WS-ADDED-CNT > ZERO
001700              MOVE WS-ADDED-CNT TO ERROR-CODE
001710              DISPLAY SSA910 ERROR-CODE SSA910B
001720     ELSE
001730              DISPLAY SSA911
001740     END-IF.
001750     CLOSE    SS-CATEGORY-MASTER-FILE.
001760     GOBACK.
001770*
001780 AA000-EXIT.  EXIT SECTION.
001790*
001800 AA010-OPEN-FILES            SECTION.
001810*****************************
001820*
001830*  Opens the category master.  A missing master is not an
001840*  error here - the first ever seeding run creates it from
001850*  nothing, so I-O open covers both the fresh and re-run case.
001860*
001870     OPEN     I-O SS-CATEGORY-MASTER-FILE.
001880     IF       CATMAS-STATUS = "35"
001890              OPEN OUTPUT SS-CATEGORY-MASTER-FILE
001900              CLOSE       SS-CATEGORY-MASTER-FILE
001910              OPEN I-O    SS-CATEGORY-MASTER-FILE
001920     END-IF.
001930*
001940 AA010-EXIT.  EXIT SECTION.
001950*
001960 AA020-LOAD-MASTER           SECTION.
001970*****************************
001980*
001990*  Whole master read into WS-CAT-TABLE for the in-memory
002000*  duplicate SEARCH - same as SSCATMNT and SSTRNPOS, the
002010*  category master is never keyed I-O, always table SEARCH.
002020*
002030     MOVE     ZERO TO WS-CAT-COUNT.
002040     MOVE     "N"  TO WS-EOF-SW.
002050     PERFORM  AA021-READ-ONE-CAT THRU AA021-EXIT
002060              UNTIL WS-EOF.
002070*
002080 AA020-EXIT.  EXIT SECTION.
002090*
002100 AA021-READ-ONE-CAT.
002110     READ     SS-CATEGORY-MASTER-FILE NEXT RECORD
002120              AT END
002130              MOVE "Y" TO WS-EOF-SW
002140              GO TO AA021-EXIT.
002150     ADD      1 TO WS-CAT-COUNT.
002160     MOVE     CAT-ID   TO WST-CAT-ID   (WS-CAT-COUNT).
002170     MOVE     CAT-NAME TO WST-CAT-NAME (WS-CAT-COUNT).
002180     MOVE     CAT-TYPE TO WST-CAT-TYPE (WS-CAT-COUNT).
002190     MOVE     CAT-DESC TO WST-CAT-DESC (WS-CAT-COUNT).
002200     IF       CAT-ID > WS-NEXT-ID
002210              MOVE CAT-ID TO WS-NEXT-ID.
002220*
002230 AA021-EXIT.  EXIT.
002240*
002250 AA030-SEED-PASS.
002260*
002270*  One pass per default category on the sign-off list -
002280*  skip it if a record already exists with the same name
002290*  (folded to upper-case) and the same type.
002300*
002310     MOVE     "N"    TO WS-FOUND-SW.
002320     MOVE     DEF-CAT-NAME (WS-SEED-IDX) TO WST-SEARCH-NAME.
002330     INSPECT  WST-SEARCH-NAME CONVERTING
002340              "abcdefghijklmnopqrstuvwxyz"
002350           TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
002360     PERFORM  AA031-SEARCH-ONE-CAT
002370              VARYING WS-CAT-IDX FROM 1 BY 1
002380              UNTIL WS-CAT-IDX > WS-CAT-COUNT
002390                 OR WS-FOUND.
002400     IF       NOT WS-FOUND
002410              ADD  1 TO WS-NEXT-ID
002420              ADD  1 TO WS-CAT-COUNT
002430              MOVE WS-NEXT-ID TO WST-CAT-ID (WS-CAT-COUNT)
002440              MOVE DEF-CAT-NAME (WS-SEED-IDX)
002450                             TO WST-CAT-NAME (WS-CAT-COUNT)
002460              MOVE DEF-CAT-TYPE (WS-SEED-IDX)
002470                             TO WST-CAT-TYPE (WS-CAT-COUNT)
002480              MOVE SPACES    TO WST-CAT-DESC (WS-CAT-COUNT)
002490              ADD  1 TO WS-ADDED-CNT
002500     END-IF.
002510*
002520 AA031-SEARCH-ONE-CAT.
002530     MOVE     WST-CAT-NAME (WS-CAT-IDX) TO WST-TABLE-NAME.
002540     INSPECT  WST-TABLE-NAME CONVERTING
002550              "abcdefghijklmnopqrstuvwxyz"
002560           TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
002570     IF       WST-TABLE-NAME = WST-SEARCH-NAME
002580     AND      WST-CAT-TYPE (WS-CAT-IDX) =
002590                             DEF-CAT-TYPE (WS-SEED-IDX)
002600              MOVE "Y" TO WS-FOUND-SW.
002610*
002620 AA040-REWRITE-MASTER        SECTION.
002630*****************************
002640*
002650*  Master rewritten whole, in table order, id order preserved
002660*  since new rows are appended with rising ids.
002670*
002680     CLOSE    SS-CATEGORY-MASTER-FILE.
002690     OPEN     OUTPUT SS-CATEGORY-MASTER-FILE.
002700     PERFORM  AA041-WRITE-ONE-CAT
002710              VARYING WS-CAT-IDX FROM 1 BY 1
002720              UNTIL WS-CAT-IDX > WS-CAT-COUNT.
002730*
002740 AA040-EXIT.  EXIT SECTION.
002750*
002760 AA041-WRITE-ONE-CAT.
002770     MOVE     WST-CAT-ID   (WS-CAT-IDX) TO CAT-ID.
002780     MOVE     WST-CAT-NAME (WS-CAT-IDX) TO CAT-NAME.
002790     MOVE     WST-CAT-TYPE (WS-CAT-IDX) TO CAT-TYPE.
002800     MOVE     WST-CAT-DESC (WS-CAT-IDX) TO CAT-DESC.
002810     WRITE    SS-CATEGORY-RECORD.
002820*
