000010****************************************************************
000020*                                                              *
000030*              Transaction Posting    & Validation              *
000040*        Validates candidate ledger transactions, posts the    *
000050*          good ones, writes rejects with the reason why        *
000060*                                                              *
000070****************************************************************
000080*
000090 IDENTIFICATION          DIVISION.
000100*=================================
000110*
000120*****
000130     PROGRAM-ID.          SSTRNPOS.
000140*****
000150     AUTHOR.              V B COEN FBCS, FIDM, FIDPM.
000160*****
000170     INSTALLATION.        APPLEWOOD COMPUTERS.
000180*****
000190     DATE-WRITTEN.        22/02/1988.
000200*****
000210     DATE-COMPILED.       TODAY.
000220*****
000230     SECURITY.            COPYRIGHT (C) 1988-2026 & LATER,
000240                           VINCENT BRYAN COEN.
000250                           DISTRIBUTED UNDER THE GNU GENERAL
000260                           PUBLIC LICENSE.  SEE THE FILE
000270                           COPYING FOR DETAILS.
000280*****
000290*    REMARKS.             READS THE TRANSACTION-INPUT FILE,
000300*                         VALIDATES EACH CANDIDATE AGAINST THE
000310*                         CATEGORY MASTER AND THE LEDGER ITSELF,
000320*                         POSTS ACCEPTED ROWS AND REPORTS
000330*                         REJECTS WITH THE REASON.
000340*
000350*    VERSION.             SEE PROG-NAME IN WORKING-STORAGE.
000360*
000370*    ERROR MESSAGES USED.
000380*                         SSC001  CATEGORY NOT FOUND
000390*                         SSC002  AMOUNT MUST BE GREATER THAN
000400*                                 ZERO
000410*                         SSC003  TYPE MUST BE INCOME OR
000420*                                 EXPENSE
000430*                         SSC004  DATE IS REQUIRED
000440*                         SSC005  YOU CANNOT MODIFY/DELETE
000450*                                 THIS TRANSACTION
000460*                         SSC006  TRANSACTION NOT FOUND
000470*
000480* CHANGES:
000490* 22/02/1988 VBC -     ORIGINAL - ADAPTED FROM THE START-OF-DAY
000500*                      DATE-ENTRY-AND-VALIDATE MODULE, SAME
000510*                      VALIDATE/RE-PROMPT/ACCEPT SHAPE TURNED
000520*                      INTO A BATCH VALIDATE/ACCEPT/REJECT PASS.
000530* 19/06/1992 VBC -     ADDED THE OWNERSHIP CHECK ON UPDATE AND
000540*                      DELETE AFTER A SUPPORT CALL WHERE ONE
000550*                      USER'S TRANSACTION WAS DELETED BY ANOTHER
000560*                      VIA A MIS-KEYED BATCH FILE.
000570* 09/09/1999 VBC -     Y2K REVIEW - TRN-DATE ALREADY CCYYMMDD ON
000580*                      THE LEDGER, NO CHANGE REQUIRED.
000590* 16/04/2024 VBC -     COPYRIGHT NOTICE UPDATE SUPERSEDING ALL
000600*                      PREVIOUS NOTICES.
000610* 07/01/2026 VBC -     REBUILT AS SSTRNPOS FOR THE SPENDSMART
000620*                      REWRITE - CREATE/UPDATE/DELETE ACTION
000630*                      CODES ADDED, SCREEN HANDLING DROPPED.
000640* 09/01/2026 VBC -     REJECT REASON TEXT NOW WRITTEN VERBATIM
000650*                      TO THE REJECT-REPORT RATHER THAN JUST
000660*                      THE MESSAGE NUMBER, ANALYST WANTED THE
000670*                      REASON READABLE WITHOUT A CROSS-REFERENCE
000680*                      SHEET.
000690* 15/01/2026 JRT -     NEXT-TRN-ID WAS GOING TO BE CARRIED IN A
000700*                      SHARED SS-PARAM-RECORD BETWEEN RUNS, SAME
000710*                      AS SSCATSED WAS GOING TO KEEP ITS OWN
000720*                      COUNTER - SHELVED, SEE BELOW.
000730* 17/01/2026 JRT -     SHARED PARAMETER RECORD DROPPED - NEVER
000740*                      GOT WIRED INTO ANY PROGRAM AND WAS REMOVED
000750*                      IN THE TRIMMING PASS.  THE LEDGER IS NOW
000760*                      LOADED INTO A WORKING TABLE AT OPEN TIME,
000770*                      THE SAME AS SSCATMNT DOES FOR CATEGORIES,
000780*                      AND NEXT-TRN-ID IS DERIVED FROM THE
000790*                      HIGHEST TRN-ID SEEN WHILE LOADING IT.  A
000800*                      REVIEW OF THE PRIOR BUILD ALSO FOUND THAT
000810*                      ACCEPTED UPDATES AND DELETES WERE ONLY
000820*                      COUNTED, NEVER ACTUALLY WRITTEN BACK -
000830*                      THE LEDGER TABLE IS REWRITTEN WHOLE AT THE
000840*                      END OF THE RUN SO THEY NOW TAKE EFFECT.
000841* 22/01/2026 JRT -     AA080-WRITE-REJECT WAS PUTTING THE REJECT
000842*                      COUNTER INTO RPR-SEQ INSTEAD OF TIN-SEQ-NO -
000843*                      A REJECT LINE COULDN'T BE MATCHED BACK TO
000844*                      ITS ROW IN TRANSACTION-INPUT ONCE AN EARLIER
000845*                      ROW HAD BEEN ACCEPTED.  FIXED.
000850*
000860****************************************************************
000870*
000880* COPYRIGHT NOTICE.
000890* *****************
000900*
000910* THIS PROGRAM IS PART OF THE SPENDSMART LEDGER BATCH CORE AND
000920* IS COPYRIGHT (C) VINCENT B COEN, 1988-2026 AND LATER.
000930*
000940* THIS PROGRAM IS FREE SOFTWARE; YOU CAN REDISTRIBUTE IT AND/OR
000950* MODIFY IT UNDER THE TERMS OF THE GNU GENERAL PUBLIC LICENSE AS
000960* PUBLISHED BY THE FREE SOFTWARE FOUNDATION; VERSION 3 AND LATER.
000970*
000980****************************************************************
000990*
001000 ENVIRONMENT             DIVISION.
001010*=================================
001020*
001030 CONFIGURATION           SECTION.
001040 SPECIAL-NAMES.
001050     C01 IS TOP-OF-FORM.
001060*
001070 INPUT-OUTPUT            SECTION.
001080 FILE-CONTROL.
001090     COPY "sltrnin.cob".
001100     COPY "slcatmas.cob".
001110     COPY "sltrnldg.cob".
001120     COPY "slrejrpt.cob".
001130*
001140 DATA                    DIVISION.
001150*=================================
001160*
001170 FILE                    SECTION.
001180     COPY "cdtrnin.cob".
001190     COPY "cdcatmas.cob".
001200     COPY "cdtrnldg.cob".
001210*
001220 FD  SS-REJECT-PRINT-FILE
001230     RECORD CONTAINS 132 CHARACTERS.
001240 01  SS-REJECT-PRINT-LINE    PIC X(132).
001250*
001260 WORKING-STORAGE         SECTION.
001270*------------------------
001280 77  PROG-NAME            PIC X(20) VALUE "SSTRNPOS (1.0.02)".
001290*
001300     COPY     "wsssfil.cob".
001310*
001320 01  WS-CAT-TABLE.
001330     03  WS-CAT-COUNT      PIC 9(5)      COMP.
001340     03  WS-CAT-ENTRY      OCCURS 500 TIMES
001350                           INDEXED BY WS-CAT-IDX.
001360         05  WST-CAT-ID       PIC 9(9)   COMP.
001370         05  WST-CAT-TYPE     PIC X(7).
001380         05  FILLER           PIC X(4).
001390*
001400*  THE WHOLE LEDGER, KEPT HERE AS A TABLE FOR THE LIFE OF THE
001410*  RUN SO THAT UPDATE AND DELETE CAN MUTATE OR REMOVE A ROW -
001420*  SAME SHAPE AS SS-TRANSACTION-RECORD, SAME TABLE TECHNIQUE
001430*  SSCATMNT AND SSUSRMNT ALREADY USE FOR THEIR OWN MASTERS.
001440*
001450 01  WS-TRN-TABLE.
001460     03  WS-TRN-COUNT      PIC 9(7)      COMP.
001470     03  WS-TRN-ENTRY      OCCURS 5000 TIMES
001480                           INDEXED BY WS-TRN-IDX.
001490         05  WST-TRN-ID        PIC 9(9)      COMP.
001500         05  WST-TRN-USER-ID   PIC 9(9)      COMP.
001510         05  WST-TRN-CAT-ID    PIC 9(9)      COMP.
001520         05  WST-TRN-TYPE      PIC X(7).
001530         05  WST-TRN-AMOUNT    PIC S9(8)V99  COMP-3.
001540         05  WST-TRN-DATE      PIC 9(8)      COMP.
001550         05  WST-TRN-DESC      PIC X(100).
001560         05  FILLER            PIC X(4).
001570*
001580 01  WS-SWITCHES.
001590     03  WS-INEOF-SW       PIC X         VALUE "N".
001600         88  WS-INEOF                    VALUE "Y".
001610     03  WS-CATFOUND-SW    PIC X         VALUE "N".
001620         88  WS-CATFOUND                 VALUE "Y".
001630     03  WS-TRNFOUND-SW    PIC X         VALUE "N".
001640         88  WS-TRNFOUND                 VALUE "Y".
001650     03  WS-VALID-SW       PIC X         VALUE "Y".
001660         88  WS-VALID                    VALUE "Y".
001670     03  FILLER            PIC X(8).
001680*
001690 01  WS-COUNTERS.
001700     03  WS-NEXT-TRN-ID    PIC 9(9)      COMP.
001710     03  WS-MATCH-IDX      PIC 9(7)      COMP.
001720     03  WS-ACCEPT-CNT     PIC 9(7)      COMP.
001730     03  WS-REJECT-CNT     PIC 9(7)      COMP.
001740     03  FILLER            PIC X(4).
001750*
001760 01  WS-REJECT-WORK.
001770     03  WS-REASON         PIC X(43).
001780     03  WS-OWNER-ID       PIC 9(9)      COMP.
001790     03  FILLER            PIC X(4).
001800*
001810 01  WS-REJECT-PRINT-AREA.
001820     03  RPR-SEQ           PIC ZZZZZZ9.
001830     03  FILLER            PIC X(2)      VALUE SPACES.
001840     03  RPR-USER          PIC Z(8)9.
001850     03  FILLER            PIC X(2)      VALUE SPACES.
001860     03  RPR-CAT           PIC Z(8)9.
001870     03  FILLER            PIC X(2)      VALUE SPACES.
001880     03  RPR-AMOUNT        PIC Z(7)9.99-.
001890     03  FILLER            PIC X(2)      VALUE SPACES.
001900     03  RPR-REASON        PIC X(43).
001910     03  FILLER            PIC X(41).
001920*
001930 01  WS-DATE-FORMATS.
001940     03  WS-SWAP           PIC XX.
001950     03  WS-DATE           PIC X(10).
001960     03  WS-UK REDEFINES WS-DATE.
001970         05  WS-DAYS          PIC XX.
001980         05  FILLER           PIC X.
001990         05  WS-MONTH         PIC XX.
002000         05  FILLER           PIC X.
002010         05  WS-YEAR          PIC X(4).
002020     03  WS-USA REDEFINES WS-DATE.
002030         05  WS-USA-MONTH     PIC XX.
002040         05  FILLER           PIC X.
002050         05  WS-USA-DAYS      PIC XX.
002060         05  FILLER           PIC X(5).
002070     03  WS-INTL REDEFINES WS-DATE.
002080         05  WS-INTL-YEAR     PIC X(4).
002090         05  FILLER           PIC X.
002100         05  WS-INTL-MONTH    PIC XX.
002110         05  FILLER           PIC X.
002120         05  WS-INTL-DAYS     PIC XX.
002130     03  FILLER            PIC X(4).
002140*
002150 01  ERROR-MESSAGES.
002160     03  SSC001  PIC X(40) VALUE "Category not found".
002170     03  SSC002  PIC X(40) VALUE "Amount must be greater than zero".
002180     03  SSC003  PIC X(40) VALUE "Type must be INCOME or EXPENSE".
002190     03  SSC004  PIC X(40) VALUE "Date is required".
002200     03  SSC005  PIC X(43) VALUE
002210              "You cannot modify/delete this transaction".
002220     03  SSC006  PIC X(40) VALUE "Transaction not found".
002230     03  FILLER  PIC X(4).
002240*
002250 01  ERROR-CODE              PIC 999.
002260*
002270 PROCEDURE DIVISION.
002280*====================
002290*
002300 AA000-MAIN                  SECTION.
002310*****************************
002320     PERFORM  AA010-OPEN-FILES.
002330     PERFORM  AA020-LOAD-CATEGORY-TABLE.
002340     PERFORM  AA025-LOAD-LEDGER-TABLE.
002350     PERFORM  AA030-PROCESS-ONE-INPUT
002360              UNTIL WS-INEOF.
002370     PERFORM  AA090-REWRITE-LEDGER.
002380     PERFORM  AA900-CLOSE-FILES.
002390     GOBACK.
002400*
002410 AA000-EXIT.  EXIT SECTION.
002420*
002430 AA010-OPEN-FILES            SECTION.
002440*****************************
002450     OPEN     INPUT SS-TRANSACTION-INPUT-FILE.
002460     OPEN     INPUT SS-CATEGORY-MASTER-FILE.
002470     OPEN     INPUT SS-TRANSACTION-LEDGER-FILE.
002480     IF       TRNLDG-STATUS = "35"
002490              OPEN OUTPUT SS-TRANSACTION-LEDGER-FILE
002500              CLOSE       SS-TRANSACTION-LEDGER-FILE
002510              OPEN INPUT  SS-TRANSACTION-LEDGER-FILE
002520     END-IF.
002530     OPEN     OUTPUT SS-REJECT-PRINT-FILE.
002540*
002550 AA010-EXIT.  EXIT SECTION.
002560*
002570 AA020-LOAD-CATEGORY-TABLE   SECTION.
002580*****************************
002590     MOVE     ZERO TO WS-CAT-COUNT.
002600     PERFORM  AA021-READ-ONE-CAT THRU AA021-EXIT
002610              UNTIL CATMAS-STATUS = "10".
002620*
002630 AA020-EXIT.  EXIT SECTION.
002640*
002650 AA021-READ-ONE-CAT.
002660     READ     SS-CATEGORY-MASTER-FILE NEXT RECORD
002670              AT END
002680              MOVE "10" TO CATMAS-STATUS
002690              GO TO AA021-EXIT.
002700     ADD      1 TO WS-CAT-COUNT.
002710     MOVE     CAT-ID   TO WST-CAT-ID   (WS-CAT-COUNT).
002720     MOVE     CAT-TYPE TO WST-CAT-TYPE (WS-CAT-COUNT).
002730*
002740 AA021-EXIT.  EXIT.
002750*
002760 AA025-LOAD-LEDGER-TABLE     SECTION.
002770*****************************
002780*
002790*  Whole ledger read once into WS-TRN-TABLE so that later
002800*  updates and deletes work against the table, not the file -
002810*  WS-NEXT-TRN-ID comes out of this same pass, the highest
002820*  TRN-ID seen, same as SSCATMNT derives WS-NEXT-ID.
002830*
002840     MOVE     ZERO TO WS-TRN-COUNT.
002850     MOVE     ZERO TO WS-NEXT-TRN-ID.
002860     PERFORM  AA026-READ-ONE-TRN
002870              UNTIL TRNLDG-STATUS = "10".
002880     CLOSE    SS-TRANSACTION-LEDGER-FILE.
002890*
002900 AA025-EXIT.  EXIT SECTION.
002910*
002920 AA026-READ-ONE-TRN.
002930     READ     SS-TRANSACTION-LEDGER-FILE NEXT RECORD
002940              AT END
002950              MOVE "10" TO TRNLDG-STATUS
002960              GO TO AA026-EXIT.
002970     ADD      1 TO WS-TRN-COUNT.
002980     MOVE     TRN-ID          TO WST-TRN-ID      (WS-TRN-COUNT).
002990     MOVE     TRN-USER-ID     TO WST-TRN-USER-ID  (WS-TRN-COUNT).
003000     MOVE     TRN-CATEGORY-ID TO WST-TRN-CAT-ID   (WS-TRN-COUNT).
003010     MOVE     TRN-TYPE        TO WST-TRN-TYPE     (WS-TRN-COUNT).
003020     MOVE     TRN-AMOUNT      TO WST-TRN-AMOUNT   (WS-TRN-COUNT).
003030     MOVE     TRN-DATE        TO WST-TRN-DATE     (WS-TRN-COUNT).
003040     MOVE     TRN-DESC        TO WST-TRN-DESC     (WS-TRN-COUNT).
003050     IF       TRN-ID > WS-NEXT-TRN-ID
003060              MOVE TRN-ID TO WS-NEXT-TRN-ID.
003070*
003080 AA026-EXIT.  EXIT.
003090*
003100 AA030-PROCESS-ONE-INPUT     SECTION.
003110*****************************
003120     READ     SS-TRANSACTION-INPUT-FILE NEXT RECORD
003130              AT END
003140              MOVE "Y" TO WS-INEOF-SW
003150              GO TO AA030-EXIT.
003160     MOVE     "Y" TO WS-VALID-SW.
003170     MOVE     SPACES TO WS-REASON.
003180     EVALUATE TIN-ACTION
003190         WHEN "C"
003200             PERFORM AA040-VALIDATE-COMMON
003210             IF      WS-VALID
003220                     PERFORM AA050-POST-CREATE
003230             END-IF
003240         WHEN "U"
003250             PERFORM AA040-VALIDATE-COMMON
003260             IF      WS-VALID
003270                     PERFORM AA060-POST-UPDATE
003280             END-IF
003290         WHEN "D"
003300             PERFORM AA070-POST-DELETE
003310         WHEN OTHER
003320             MOVE "N" TO WS-VALID-SW
003330             MOVE SSC003 TO WS-REASON
003340     END-EVALUATE.
003350     IF       NOT WS-VALID
003360              PERFORM AA080-WRITE-REJECT.
003370*
003380 AA030-EXIT.  EXIT SECTION.
003390*
003400 AA040-VALIDATE-COMMON       SECTION.
003410*****************************
003420*
003430*  Category exists, amount positive, type in range, date
003440*  present - same four checks whether creating or updating.
003450*
003460     MOVE     "N" TO WS-CATFOUND-SW.
003470     PERFORM  AA041-CHECK-ONE-CAT
003480              VARYING WS-CAT-IDX FROM 1 BY 1
003490              UNTIL WS-CAT-IDX > WS-CAT-COUNT
003500                 OR WS-CATFOUND.
003510     IF       NOT WS-CATFOUND
003520              MOVE "N" TO WS-VALID-SW
003530              MOVE SSC001 TO WS-REASON
003540              GO TO AA040-EXIT.
003550     IF       TIN-AMOUNT NOT > ZERO
003560              MOVE "N" TO WS-VALID-SW
003570              MOVE SSC002 TO WS-REASON
003580              GO TO AA040-EXIT.
003590     IF       TIN-TYPE NOT = "INCOME " AND TIN-TYPE NOT = "EXPENSE"
003600              MOVE "N" TO WS-VALID-SW
003610              MOVE SSC003 TO WS-REASON
003620              GO TO AA040-EXIT.
003630     IF       TIN-DATE = ZERO
003640              MOVE "N" TO WS-VALID-SW
003650              MOVE SSC004 TO WS-REASON
003660              GO TO AA040-EXIT.
003670*
003680 AA040-EXIT.  EXIT SECTION.
003690*
003700 AA041-CHECK-ONE-CAT.
003710     IF       WST-CAT-ID (WS-CAT-IDX) = TIN-CATEGORY-ID
003720              MOVE "Y" TO WS-CATFOUND-SW.
003730*
003740 AA050-POST-CREATE           SECTION.
003750*****************************
003760*
003770*  Appended to the working table, not written to the file
003780*  directly - the whole table is rewritten once, at the end
003790*  of the run, by AA090-REWRITE-LEDGER.
003800*
003810     ADD      1 TO WS-NEXT-TRN-ID.
003820     ADD      1 TO WS-TRN-COUNT.
003830     MOVE     WS-NEXT-TRN-ID  TO WST-TRN-ID      (WS-TRN-COUNT).
003840     MOVE     TIN-USER-ID     TO WST-TRN-USER-ID (WS-TRN-COUNT).
003850     MOVE     TIN-CATEGORY-ID TO WST-TRN-CAT-ID  (WS-TRN-COUNT).
003860     MOVE     TIN-TYPE        TO WST-TRN-TYPE    (WS-TRN-COUNT).
003870     MOVE     TIN-AMOUNT      TO WST-TRN-AMOUNT  (WS-TRN-COUNT).
003880     MOVE     TIN-DATE        TO WST-TRN-DATE    (WS-TRN-COUNT).
003890     MOVE     TIN-DESC        TO WST-TRN-DESC    (WS-TRN-COUNT).
003900     ADD      1 TO WS-ACCEPT-CNT.
003910*
003920 AA050-EXIT.  EXIT SECTION.
003930*
003940 AA060-POST-UPDATE           SECTION.
003950*****************************
003960*
003970*  Ownership checked first so a misdirected update is reported
003980*  for the right reason, then the matched table entry's own
003990*  fields are overwritten in place - the rewrite at the end of
004000*  the run is what actually puts the change on disk.
004010*
004020     PERFORM  AA075-FIND-TRN.
004030     IF       NOT WS-TRNFOUND
004040              MOVE "N" TO WS-VALID-SW
004050              MOVE SSC006 TO WS-REASON
004060              GO TO AA060-EXIT.
004070     IF       WS-OWNER-ID NOT = TIN-ACTING-USER-ID
004080              MOVE "N" TO WS-VALID-SW
004090              MOVE SSC005 TO WS-REASON
004100              GO TO AA060-EXIT.
004110     MOVE     TIN-CATEGORY-ID TO WST-TRN-CAT-ID (WS-MATCH-IDX).
004120     MOVE     TIN-TYPE        TO WST-TRN-TYPE   (WS-MATCH-IDX).
004130     MOVE     TIN-AMOUNT      TO WST-TRN-AMOUNT (WS-MATCH-IDX).
004140     MOVE     TIN-DATE        TO WST-TRN-DATE   (WS-MATCH-IDX).
004150     MOVE     TIN-DESC        TO WST-TRN-DESC   (WS-MATCH-IDX).
004160     ADD      1 TO WS-ACCEPT-CNT.
004170*
004180 AA060-EXIT.  EXIT SECTION.
004190*
004200 AA070-POST-DELETE           SECTION.
004210*****************************
004220*
004230*  Ownership checked the same way as an update, then the
004240*  matched entry is closed up out of the table by
004250*  AA079-REMOVE-ONE-TRN so it is simply absent when the
004260*  ledger is rewritten at the end of the run.
004270*
004280     PERFORM  AA075-FIND-TRN.
004290     IF       NOT WS-TRNFOUND
004300              MOVE "N" TO WS-VALID-SW
004310              MOVE SSC006 TO WS-REASON
004320              GO TO AA070-EXIT.
004330     IF       WS-OWNER-ID NOT = TIN-ACTING-USER-ID
004340              MOVE "N" TO WS-VALID-SW
004350              MOVE SSC005 TO WS-REASON
004360              GO TO AA070-EXIT.
004370     PERFORM  AA079-REMOVE-ONE-TRN.
004380     ADD      1 TO WS-ACCEPT-CNT.
004390*
004400 AA070-EXIT.  EXIT SECTION.
004410*
004420 AA075-FIND-TRN              SECTION.
004430*****************************
004440*
004450*  Working table searched for TIN-TRN-ID, not the file - the
004460*  whole ledger is already in WS-TRN-TABLE from AA025.
004470*
004480     MOVE     "N" TO WS-TRNFOUND-SW.
004490     MOVE     ZERO TO WS-MATCH-IDX.
004500     PERFORM  AA076-CHECK-ONE-TRN
004510              VARYING WS-TRN-IDX FROM 1 BY 1
004520              UNTIL WS-TRN-IDX > WS-TRN-COUNT
004530                 OR WS-TRNFOUND.
004540*
004550 AA075-EXIT.  EXIT SECTION.
004560*
004570 AA076-CHECK-ONE-TRN.
004580     IF       WST-TRN-ID (WS-TRN-IDX) = TIN-TRN-ID
004590              MOVE "Y"     TO WS-TRNFOUND-SW
004600              MOVE WS-TRN-IDX TO WS-MATCH-IDX
004610              MOVE WST-TRN-USER-ID (WS-TRN-IDX) TO WS-OWNER-ID.
004630*
004640 AA079-REMOVE-ONE-TRN        SECTION.
004650*****************************
004660*
004670*  Every entry above the matched one shifts down by one slot,
004680*  same idea as the re-sort shift in SSTRNLST, then the count
004690*  drops by one so the gap simply is not rewritten.
004700*
004710     PERFORM  AA080-SHIFT-ONE-TRN
004720              VARYING WS-TRN-IDX FROM WS-MATCH-IDX BY 1
004730              UNTIL WS-TRN-IDX >= WS-TRN-COUNT.
004740     SUBTRACT 1 FROM WS-TRN-COUNT.
004750*
004760 AA079-EXIT.  EXIT SECTION.
004770*
004780 AA080-SHIFT-ONE-TRN.
004790     MOVE     WST-TRN-ID        (WS-TRN-IDX + 1)
004800                             TO WST-TRN-ID        (WS-TRN-IDX).
004810     MOVE     WST-TRN-USER-ID   (WS-TRN-IDX + 1)
004820                             TO WST-TRN-USER-ID   (WS-TRN-IDX).
004830     MOVE     WST-TRN-CAT-ID    (WS-TRN-IDX + 1)
004840                             TO WST-TRN-CAT-ID    (WS-TRN-IDX).
004850     MOVE     WST-TRN-TYPE      (WS-TRN-IDX + 1)
004860                             TO WST-TRN-TYPE      (WS-TRN-IDX).
004870     MOVE     WST-TRN-AMOUNT    (WS-TRN-IDX + 1)
004880                             TO WST-TRN-AMOUNT    (WS-TRN-IDX).
004890     MOVE     WST-TRN-DATE      (WS-TRN-IDX + 1)
004900                             TO WST-TRN-DATE      (WS-TRN-IDX).
004910     MOVE     WST-TRN-DESC      (WS-TRN-IDX + 1)
004920                             TO WST-TRN-DESC      (WS-TRN-IDX).
004930*
004980 AA080-WRITE-REJECT          SECTION.
004990*****************************
005000     ADD      1 TO WS-REJECT-CNT.
005010     MOVE     SPACES          TO SS-REJECT-PRINT-LINE.
005020     MOVE     TIN-SEQ-NO      TO RPR-SEQ.
005030     MOVE     TIN-USER-ID     TO RPR-USER.
005040     MOVE     TIN-CATEGORY-ID TO RPR-CAT.
005050     MOVE     TIN-AMOUNT      TO RPR-AMOUNT.
005060     MOVE     WS-REASON       TO RPR-REASON.
005070     MOVE     WS-REJECT-PRINT-AREA TO SS-REJECT-PRINT-LINE.
005080     WRITE    SS-REJECT-PRINT-LINE.
005090*
005100 AA080-EXIT.  EXIT SECTION.
005110*
005120 AA090-REWRITE-LEDGER        SECTION.
005130*****************************
005140*
005150*  Whole-table rewrite, same pattern as SSCATMNT's and
005160*  SSUSRMNT's AA900-REWRITE-MASTER - the table already holds
005170*  every create, update and delete applied during this run.
005180*
005190     OPEN     OUTPUT SS-TRANSACTION-LEDGER-FILE.
005200     PERFORM  AA091-WRITE-ONE-TRN
005210              VARYING WS-TRN-IDX FROM 1 BY 1
005220              UNTIL WS-TRN-IDX > WS-TRN-COUNT.
005230     CLOSE    SS-TRANSACTION-LEDGER-FILE.
005240*
005250 AA090-EXIT.  EXIT SECTION.
005260*
005270 AA091-WRITE-ONE-TRN.
005280     MOVE     WST-TRN-ID      (WS-TRN-IDX) TO TRN-ID.
005290     MOVE     WST-TRN-USER-ID (WS-TRN-IDX) TO TRN-USER-ID.
005300     MOVE     WST-TRN-CAT-ID  (WS-TRN-IDX) TO TRN-CATEGORY-ID.
005310     MOVE     WST-TRN-TYPE    (WS-TRN-IDX) TO TRN-TYPE.
005320     MOVE     WST-TRN-AMOUNT  (WS-TRN-IDX) TO TRN-AMOUNT.
005330     MOVE     WST-TRN-DATE    (WS-TRN-IDX) TO TRN-DATE.
005340     MOVE     WST-TRN-DESC    (WS-TRN-IDX) TO TRN-DESC.
005350     WRITE    SS-TRANSACTION-RECORD.
005360*
005370 AA900-CLOSE-FILES            SECTION.
005380*****************************
005390     CLOSE    SS-TRANSACTION-INPUT-FILE
005400              SS-CATEGORY-MASTER-FILE
005410              SS-REJECT-PRINT-FILE.
005420*
005430 AA900-EXIT.  EXIT SECTION.
005440*
